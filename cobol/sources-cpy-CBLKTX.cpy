000100*****************************************************************
000200* COPYBOOK     CBLKTX
000300* DESCRIPTION : LINKAGE AREA FOR CBETXN - THE STANDALONE
000400*               CREDIT/DEBIT ENTRY POINT, POSTED DIRECTLY
000500*               AGAINST AN ACCOUNT-ID AND NOT REACHED FROM THE
000600*               CBMM EVENT BATCH FLOW.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* TAG    DATE       DEV    DESCRIPTION                        TAG
001100*------  ---------  -----  ---------------------------------------
001200* CBE006 06 MAY 91  RLW -  INITIAL VERSION.                       CBE006
001300*****************************************************************
001400 01  WK-C-CBLKTX.
001410*
001420*    UNLIKE CBLKPO, THE CALLER HERE SUPPLIES THE ACCOUNT-ID
001430*    DIRECTLY (NOT AN ACCOUNT-NUMBER) - CBETXN IS THE SINGLE-
001440*    TRANSACTION ENTRY POINT, NOT PART OF THE EVENT BATCH, SO
001450*    THERE IS NO EVENT RECORD TO LOOK AN ACCOUNT-NUMBER UP FROM.
001460*
001500     05  LK-TXN-IN.
001600         10  LK-TXN-ACCOUNT-ID        PIC X(36).
001700         10  LK-TXN-TYPE              PIC X(06).
001800             88  LK-TXN-IS-CREDIT            VALUE "CREDIT".
001900             88  LK-TXN-IS-DEBIT             VALUE "DEBIT".
002000         10  LK-TXN-AMOUNT            PIC S9(15)V9(02) COMP-3.
002010*        RUN-UNIQUE SEQUENCE FOLDED INTO THE GENERATED
002020*        TRANSACTION-ID, SAME CONVENTION AS LK-POST-SEQ IN
002030*        CBLKPO.
002100         10  LK-TXN-SEQ               PIC 9(09) COMP.
002110*
002120*    OUTBOUND SIDE - SET BY CBETXN BEFORE RETURNING TO THE
002130*    CALLING PROGRAM OR JOB STEP.
002140*
002200     05  LK-TXN-OUT.
002300         10  LK-TXN-STATUS            PIC X(02).
002400             88  LK-TXN-OK                   VALUE "00".
002500         10  LK-TXN-REJECT-REASON     PIC X(20).
002600         10  LK-TXN-NEW-BALANCE       PIC S9(15)V9(02) COMP-3.
002700     05  FILLER                       PIC X(10) VALUE SPACES.
