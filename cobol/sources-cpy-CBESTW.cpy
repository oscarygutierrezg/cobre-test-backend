000100*****************************************************************
000200* COPYBOOK     CBESTW
000300* DESCRIPTION : IN-MEMORY EVENT-STATUS TABLE, WORKING-STORAGE
000400*               ONLY - LOADED FRESH EACH TIME CBESTA IS CALLED.
000500*               EVSTAT IS A RELATIVE FILE IN ARRIVAL (NOT EVENT-
000600*               ID) SEQUENCE, SO THE TABLE IS WALKED WITH A
000700*               PLAIN SEQUENTIAL SEARCH RATHER THAN SEARCH ALL.
000800*****************************************************************
000900* HISTORY OF MODIFICATION:
001000*****************************************************************
001100* TAG    DATE       DEV    DESCRIPTION                        TAG
001200*------  ---------  -----  ---------------------------------------
001300* CBE031 11 FEB 05  MTT -  INITIAL VERSION - SPLIT OUT OF CBESTR  CBE031
001400*                          SO THE TABLE IS NOT CARRIED IN THE FD.
001500*****************************************************************
001600 01  WS-EVST-TABLE-AREA.
001610*        ROWS LOADED THIS CALL - SEE B000-LOAD-TABLE IN CBESTA.
001700     05  WS-EVST-ENTRY-CT             PIC 9(05) COMP.
001710     05  FILLER                       PIC X(04) VALUE SPACES.
001720*        NO ASCENDING KEY CLAUSE HERE - UNLIKE WS-ACCT-TABLE IN
001730*        CBACCW, THIS TABLE IS NOT IN EVENT-ID ORDER, SO IT IS
001740*        WALKED WITH SEARCH, NOT SEARCH ALL.
001800     05  WS-EVST-TABLE OCCURS 1 TO 9999 TIMES
001900             DEPENDING ON WS-EVST-ENTRY-CT
002000             INDEXED BY WS-EVST-IDX.
002010*            RELATIVE-RECORD NUMBER OF THIS ROW ON EVSTAT -
002020*            CARRIED SO C300-UPDATE-STATUS CAN RE-READ THE EXACT
002030*            SLOT BEFORE REWRITING IT.
002100         10  WS-EVST-T-RELKEY          PIC 9(09) COMP.
002200         10  WS-EVST-T-ID               PIC X(100).
002300         10  WS-EVST-T-STATUS           PIC X(10).
002400         10  WS-EVST-T-RETRY-COUNT      PIC 9(09).
002410         10  FILLER                    PIC X(05) VALUE SPACES.
