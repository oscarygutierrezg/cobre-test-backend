000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     CBETXN.
000500 AUTHOR.         R L WESCOTT.
000600 INSTALLATION.   CORRESPONDENT BANKING SYSTEMS.
000700 DATE-WRITTEN.   06 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*-----------------------------------------------------------------
001100*DESCRIPTION : STANDALONE CREDIT/DEBIT POSTING ENTRY POINT,
001200*              POSTED DIRECTLY AGAINST AN ACCOUNT-ID AND NOT
001300*              REACHED FROM THE CBMM EVENT BATCH FLOW (SEE
001400*              CBEEVT/CBEPOST FOR THAT FLOW).  EXERCISED BY THE
001500*              ON-LINE FUNDS-MOVEMENT MENU AND BY THE BRANCH
001600*              ADJUSTMENT JOB STREAM.
001700*
001800*              ACCTMAS IS LOADED HERE INTO ITS OWN COPY OF THE
001900*              IN-MEMORY ACCOUNT TABLE (CBACCID), KEYED BY
002000*              ACCOUNT-ID RATHER THAN ACCOUNT-NUMBER, SINCE THIS
002100*              ENTRY POINT IS ALWAYS HANDED AN ACCOUNT-ID BY ITS
002200*              CALLER.  ACCTMAS IS NOT MAINTAINED IN ACCOUNT-ID
002300*              SEQUENCE, SO THE TABLE IS WALKED WITH A PLAIN
002400*              SEQUENTIAL SEARCH RATHER THAN SEARCH ALL.
002500*=================================================================
002600* HISTORY OF AMENDMENT :
002700*=================================================================
002800* CBE006 - RLW - 06/05/1991 - INITIAL VERSION.
002900*-----------------------------------------------------------------
003000* CBE012 - HGT - 03/03/1996 - ADDED THE DEFENSIVE NEGATIVE-
003100*                BALANCE CHECK AFTER THE DEBIT COMPUTE PER HOUSE
003200*                STANDARD, SAME AS CBEPOST'S CBE012.
003300*-----------------------------------------------------------------
003400* CBE014 - PKN - 19/08/1998 - Y2K REMEDIATION - UPDATED-AT STAMP
003500*                NOW BUILT FROM A 4-DIGIT-CENTURY RUN DATE.
003600*-----------------------------------------------------------------
003700* CBE025 - GFS - 22/11/2002 - TICKET CBE-865 - INVALID-AMOUNT
003800*                REJECT ADDED FOR A ZERO OR NEGATIVE AMOUNT - THE
003900*                ORIGINAL VERSION RELIED ON THE CALLER TO EDIT
004000*                THIS, WHICH THE BRANCH ADJUSTMENT JOB DID NOT.
004100*-----------------------------------------------------------------
004200* CBE031 - MTT - 11/02/2005 - SPLIT THE ACCOUNT TABLE OUT TO ITS
004300*                OWN BY-ID COPYBOOK, CBACCID, SEE ABOVE.
004400*-----------------------------------------------------------------
004500* CBE042 - DPJ - 14/03/2011 - RAISED THE TABLE CEILING FROM 999
004600*                TO 5000 ROWS (SEE CBACCID COPYBOOK).
004700*-----------------------------------------------------------------
004710* CBE049 - DPJ - 14/06/2011 - TICKET CBE-1120 - NO CODE CHANGE,
004720*                COMMENTS ADDED THROUGHOUT AFTER THE SAME QA
004730*                WALKTHROUGH THAT TOUCHED CBEMAIN - REVIEWERS
004740*                WANTED THE PARALLEL WITH CBEPOST CALLED OUT
004750*                PARAGRAPH-BY-PARAGRAPH RATHER THAN JUST ONCE IN
004760*                THE PROGRAM BANNER ABOVE.
004800*=================================================================
004900 ENVIRONMENT DIVISION.
005000*****************************************************************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AS400.
005300 OBJECT-COMPUTER. IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                   C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005710*    SAME RELATIVE-FILE CONVENTION AS CBEPOST - ACCTMAS IS NOT
005720*    KEYED BY ACCOUNT-ID, SO THIS PROGRAM CARRIES ITS OWN
005730*    RELATIVE-KEY TABLE (CBACCID) INDEPENDENT OF CBEPOST'S.
005800     SELECT ACCTMAS ASSIGN TO DATABASE-ACCTMAS
005900            ORGANIZATION IS RELATIVE
006000            ACCESS MODE IS DYNAMIC
006100            RELATIVE KEY IS WS-ACCT-RELKEY
006200            FILE STATUS IS WK-C-FILE-STATUS.
006300
006310*    TRANOUT IS OPENED EXTEND AND CLOSED AROUND A SINGLE WRITE IN
006320*    D800 BELOW, NEVER LEFT OPEN ACROSS A CALL THAT REJECTS -
006330*    SAME DISCIPLINE AS CBEPOST'S TRANOUT HANDLING.
006400     SELECT TRANOUT ASSIGN TO DATABASE-TRANOUT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS WK-C-TRAN-STATUS.
006700*****************************************************************
006800 DATA DIVISION.
006900*****************************************************************
007000 FILE SECTION.
007100*****************************
007200 FD  ACCTMAS
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS ACCTMAS-RECORD.
007410*    SAME SHARED LAYOUT AS CBEPOST'S ACCTMAS FD - SEE CBACCT FOR
007420*    FIELD COMMENTARY, NOT REPEATED HERE.
007500     COPY CBACCT.
007600
007700 FD  TRANOUT
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS TRANOUT-RECORD.
008000*    SAME TRANSACTION-LOG LAYOUT CBEPOST WRITES TO - THIS PROGRAM
008010*    AND CBEPOST SHARE ONE LOG FILE, NOT TWO.
008100     COPY CBTRAN.
008200*****************************
008300 WORKING-STORAGE SECTION.
008400*****************************
008500 01  FILLER                          PIC X(24) VALUE
008600     "** PROGRAM CBETXN **".
008700
008800     COPY CBCOMN.
008900
009000 01  WK-C-TRAN-STATUS                PIC X(02) VALUE "00".
009100     88  WK-C-TRAN-OK                       VALUE "00".
009200
009300     COPY CBACCID.
009400
009410*        RELATIVE KEY FOR THE CURRENT ACCTMAS I/O - REUSED BY
009420*        B100'S SEQUENTIAL LOAD AND BY D700'S TARGETED RE-READ.
009500 01  WS-ACCT-RELKEY                  PIC 9(09) COMP.
009520*        NEXT SLOT TO TRY IN B100 - COUNTS UP FROM ONE ACROSS THE
009530*        WHOLE LOAD, NEVER RESET MID-LOAD.
009600 01  WS-NEXT-RELKEY                  PIC 9(09) COMP VALUE 0.
009700
009800 01  WS-WORK-AREA.
009900     05  WS-EOF-SW                   PIC X(01) VALUE "N".
010000         88  WS-EOF                         VALUE "Y".
010100     05  WS-MATCH-SW                 PIC X(01) VALUE "N".
010110*        SET BY C000'S SEQUENTIAL SEARCH - SEE C000'S BANNER FOR
010120*        WHY THIS IS SEARCH, NOT SEARCH ALL.
010200         88  WS-MATCH-FOUND                 VALUE "Y".
010210*        HOLDS THE RESULT OF D000'S DEBIT/CREDIT ARITHMETIC UNTIL
010220*        D700 HAS SUCCESSFULLY REWRITTEN THE ACCOUNT - ONLY THEN
010230*        DOES IT GET ECHOED BACK TO THE CALLER AS
010240*        LK-TXN-NEW-BALANCE.
010300     05  WS-NEW-BALANCE              PIC S9(15)V9(02) COMP-3
010400                                                   VALUE 0.
010500     05  FILLER                      PIC X(09) VALUE SPACES.
010510*
010520*    ONE-GLANCE SWITCH VIEW FOR THE ABEND-LOG DISPLAY IN Z000 -
010530*    SAME CONVENTION AS THE REDEFINES CBEEVT CARRIES FOR ITS OWN
010540*    WS-WORK-AREA.  MUST STAY BYTE-FOR-BYTE THE SAME SIZE AS THE
010550*    GROUP IT REDEFINES.
010560*
010570 01  WS-WORK-SW-R REDEFINES WS-WORK-AREA.
010580     05  WS-WORK-SW-DUO              PIC X(02).
010590     05  FILLER                      PIC X(18).
010600
010700*    TRANSACTION-ID IS BUILT FROM A FIXED SHOP PREFIX PLUS THE
010800*    CALLER'S RUN SEQUENCE NUMBER, SAME CONVENTION AS CBEPOST.
010900 01  WS-TRAN-ID-AREA                 PIC X(36) VALUE SPACES.
011000 01  WS-TRAN-ID-R REDEFINES WS-TRAN-ID-AREA.
011100     05  WS-TRANID-PREFIX            PIC X(07) VALUE "CBETXN-".
011200     05  WS-TRANID-SEQ                PIC 9(09).
011300     05  FILLER                       PIC X(20) VALUE SPACES.
011400
011500*    RUN-DATE WORK AREA, SPLIT INTO ITS COMPONENTS FOR THE
011600*    UPDATED-AT/CREATED-AT STAMPS, SAME CONVENTION AS CBEPOST.
011700 01  WS-RUN-DATE-AREA                 PIC X(08) VALUE SPACES.
011800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-AREA.
011900     05  WS-RUN-YYYY                  PIC 9(04).
012000     05  WS-RUN-MM                    PIC 9(02).
012100     05  WS-RUN-DD                    PIC 9(02).
012200
012300*****************
012400 LINKAGE SECTION.
012500*****************
012600     COPY CBLKTX.
012700     EJECT
012800*****************************************************
012900 PROCEDURE DIVISION USING WK-C-CBLKTX.
013000*****************************************************
013100 MAIN-MODULE.
013110*    AN INVALID-AMOUNT REJECT IS DECIDED HERE BEFORE THE FILES
013120*    ARE EVEN OPENED - SEE CBE025 ABOVE - NO SENSE PAYING FOR AN
013130*    OPEN/LOAD/CLOSE CYCLE ON A CALL THAT CANNOT POSSIBLY POST.
013200     MOVE "00"                    TO LK-TXN-STATUS.
013300     MOVE SPACES                  TO LK-TXN-REJECT-REASON.
013400     IF LK-TXN-AMOUNT NOT > 0
013500        MOVE "27"                 TO LK-TXN-STATUS
013600        MOVE "INVALID-AMOUNT"     TO LK-TXN-REJECT-REASON
013700     ELSE
013800        PERFORM A000-OPEN-ROUTINE
013900           THRU A099-OPEN-ROUTINE-EX
014000        IF WK-C-SUCCESSFUL
014100           PERFORM B000-LOAD-TABLE
014200              THRU B099-LOAD-TABLE-EX
014300           PERFORM C000-POST-TRANSACTION
014400              THRU C099-POST-TRANSACTION-EX
014500        END-IF
014600     END-IF.
014700     PERFORM Z000-END-PROGRAM-ROUTINE
014800        THRU Z999-END-PROGRAM-ROUTINE-EX.
014900     GOBACK.
015000
015100*-----------------------------------------------------------------
015200 A000-OPEN-ROUTINE.
015300*-----------------------------------------------------------------
015310*    OPENS ACCTMAS I-O - SAME SINGLE-FILE-CONNECTION PATTERN AS
015320*    CBEPOST'S A000, KEPT OPEN ACROSS THE LOAD AND THE REWRITE.
015400     OPEN I-O ACCTMAS.
015500     IF NOT WK-C-SUCCESSFUL
015600        DISPLAY "CBETXN - OPEN FILE ERROR - ACCTMAS"
015700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015800        MOVE "90"                TO LK-TXN-STATUS
015900        MOVE "ACCOUNT-NOT-FOUND" TO LK-TXN-REJECT-REASON
016000     END-IF.
016100 A099-OPEN-ROUTINE-EX.
016200     EXIT.
016300
016400*-----------------------------------------------------------------
016500 B000-LOAD-TABLE.
016600*-----------------------------------------------------------------
016610*    SAME LOAD-ONCE/SEARCH-MANY PATTERN AS CBEPOST'S B000, BUT
016620*    KEYED BY ACCOUNT-ID AND WALKED SEQUENTIALLY IN C000 RATHER
016630*    THAN BY SEARCH ALL - SEE THE PROGRAM BANNER ABOVE FOR WHY.
016700     MOVE 0                       TO WS-ACCID-ENTRY-CT
016800                                     WS-NEXT-RELKEY.
016900     MOVE "N"                     TO WS-EOF-SW.
017000     PERFORM B100-READ-NEXT
017100        THRU B199-READ-NEXT-EX
017200        UNTIL WS-EOF.
017300 B099-LOAD-TABLE-EX.
017400     EXIT.
017500
017510*-----------------------------------------------------------------
017520 B100-READ-NEXT.
017530*-----------------------------------------------------------------
017610*    SAME STRICT-SEQUENCE RELATIVE-KEY WALK AS CBEPOST'S B100 -
017620*    NO GAPS EXPECTED IN ACCTMAS BY HOUSE CONVENTION.
017700     ADD 1 TO WS-NEXT-RELKEY.
017800     MOVE WS-NEXT-RELKEY          TO WS-ACCT-RELKEY.
017900     READ ACCTMAS.
018000     IF WK-C-SUCCESSFUL
018010*        ONE TABLE ROW PER SUCCESSFUL READ - THE SIX MOVES BELOW
018020*        COPY EVERY FIELD C000/D000 WILL NEED OFF THE FD RECORD,
018030*        SINCE ACCTMAS-RECORD ITSELF GOES OUT OF SCOPE THE MOMENT
018040*        B100 MOVES ON TO THE NEXT RELATIVE RECORD.
018100        ADD 1 TO WS-ACCID-ENTRY-CT
018200        SET WS-ACCID-IDX          TO WS-ACCID-ENTRY-CT
018300        MOVE WS-ACCT-RELKEY       TO
018400                  WS-ACCID-T-RELKEY(WS-ACCID-IDX)
018500        MOVE ACCT-ACCOUNT-ID      TO WS-ACCID-T-ID(WS-ACCID-IDX)
018600        MOVE ACCT-ACCOUNT-NUMBER  TO
018700                  WS-ACCID-T-NUMBER(WS-ACCID-IDX)
018800        MOVE ACCT-CURRENCY-CODE   TO WS-ACCID-T-CCY(WS-ACCID-IDX)
018900        MOVE ACCT-BALANCE         TO
019000                  WS-ACCID-T-BALANCE(WS-ACCID-IDX)
019100        MOVE ACCT-STATUS          TO
019200                  WS-ACCID-T-STATUS(WS-ACCID-IDX)
019300        MOVE ACCT-VERSION         TO
019400                  WS-ACCID-T-VERSION(WS-ACCID-IDX)
019500     ELSE
019600        IF WK-C-END-OF-FILE OR WK-C-RECORD-NOT-FOUND
019610*              END OF THE RELATIVE FILE VS A ONE-OFF GAP IN THE
019620*              RELATIVE-RECORD NUMBERING BOTH END THE LOAD THE
019630*              SAME WAY HERE - SAME TREATMENT AS CBEPOST'S B100,
019640*              SEE ITS BANNER FOR THE LONGER EXPLANATION.
019700           MOVE "Y"               TO WS-EOF-SW
019800        ELSE
019900           DISPLAY "CBETXN - READ FILE ERROR - ACCTMAS"
020000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020100           MOVE "Y"               TO WS-EOF-SW
020200        END-IF
020300     END-IF.
020310*        CEILING MATCHES CBACCID'S OCCURS 1 TO 5000 - SEE CBE042.
020400     IF WS-NEXT-RELKEY > 5000
020500        MOVE "Y"                  TO WS-EOF-SW
020600     END-IF.
020700 B199-READ-NEXT-EX.
020800     EXIT.
020900
021000*-----------------------------------------------------------------
021100 C000-POST-TRANSACTION.
021200*-----------------------------------------------------------------
021210*    PLAIN SEQUENTIAL SEARCH, NOT SEARCH ALL - ACCTMAS IS NOT
021220*    MAINTAINED IN ACCOUNT-ID SEQUENCE, ONLY IN ACCOUNT-NUMBER
021230*    SEQUENCE, SO THE TABLE CANNOT BE BINARY-SEARCHED BY ID.
021300     MOVE "N"                     TO WS-MATCH-SW.
021400     IF WS-ACCID-ENTRY-CT > 0
021500        SEARCH WS-ACCID-TABLE
021600           AT END
021700              MOVE "N"            TO WS-MATCH-SW
021800           WHEN WS-ACCID-T-ID(WS-ACCID-IDX) = LK-TXN-ACCOUNT-ID
021900              MOVE "Y"            TO WS-MATCH-SW
022000        END-SEARCH
022100     END-IF.
022200
022210*    TWO GATES BEFORE THE MOVEMENT IS ATTEMPTED - FOUND, THEN
022220*    ACTIVE - SAME ORDERING AS CBEPOST'S ACCOUNT-LOOKUP GATES,
022230*    MINUS THE CURRENCY-MATCH GATE WHICH HAS NO EQUIVALENT HERE
022240*    SINCE THIS ENTRY POINT HAS NO SECOND CURRENCY TO COMPARE.
022300     IF NOT WS-MATCH-FOUND
022400        MOVE "23"                   TO LK-TXN-STATUS
022500        MOVE "ACCOUNT-NOT-FOUND"    TO LK-TXN-REJECT-REASON
022600     ELSE
022610*           STATUS GATE - SAME "ACTIVE" LITERAL TEST AS EVERY
022620*           OTHER PROGRAM'S ACCOUNT-STATUS CHECK IN THIS SYSTEM.
022700        IF WS-ACCID-T-STATUS(WS-ACCID-IDX) NOT = "ACTIVE"
022800           MOVE "24"                TO LK-TXN-STATUS
022900           MOVE "INACTIVE-ACCOUNT"  TO LK-TXN-REJECT-REASON
023000        ELSE
023100           PERFORM D000-APPLY-MOVEMENT
023200              THRU D099-APPLY-MOVEMENT-EX
023300        END-IF
023400     END-IF.
023500 C099-POST-TRANSACTION-EX.
023600     EXIT.
023700
023800*-----------------------------------------------------------------
023900 D000-APPLY-MOVEMENT.
024000*-----------------------------------------------------------------
024010*    UNLIKE CBEPOST, THERE IS NO SEPARATE "CHECK SUFFICIENT
024020*    BALANCE" SUB-PARAGRAPH HERE - WITH ONLY ONE LEG TO POST (NOT
024030*    TWO), THE GUARD IS INLINE ON THE DEBIT BRANCH BELOW.
024100     IF LK-TXN-IS-DEBIT
024200        IF WS-ACCID-T-BALANCE(WS-ACCID-IDX) < LK-TXN-AMOUNT
024300           MOVE "26"              TO LK-TXN-STATUS
024400           MOVE "INSUFFICIENT-BALANCE"
024500                                   TO LK-TXN-REJECT-REASON
024600        ELSE
024700           COMPUTE WS-NEW-BALANCE ROUNDED =
024800              WS-ACCID-T-BALANCE(WS-ACCID-IDX) - LK-TXN-AMOUNT
024900        END-IF
025000     ELSE
025010*           CREDIT SIDE HAS NO UPPER-BOUND GATE - SAME RATIONALE
025020*           AS CBEPOST'S CREDIT LEG, THERE IS NO BUSINESS REASON
025030*           TO CAP HOW MUCH AN ACCOUNT MAY BE CREDITED.
025100        COMPUTE WS-NEW-BALANCE ROUNDED =
025200           WS-ACCID-T-BALANCE(WS-ACCID-IDX) + LK-TXN-AMOUNT
025300     END-IF.
025400
025410*    LK-TXN-OK IS STILL "00" HERE UNLESS THE DEBIT BRANCH ABOVE
025420*    ALREADY REJECTED - THIS TEST IS WHAT SKIPS THE REWRITE ON A
025430*    REJECTED DEBIT WITHOUT A SEPARATE ELSE-BRANCH AT EVERY LEVEL.
025500     IF LK-TXN-OK
025600        IF WS-NEW-BALANCE < 0
025610*              DEFENSIVE CHECK PER HOUSE STANDARD - SEE CBE012.
025620*              SHOULD NEVER FIRE GIVEN THE DEBIT GATE ABOVE
025630*              ALREADY CHECKED SUFFICIENT BALANCE, BUT IT IS
025640*              CHEAP INSURANCE AGAINST A FUTURE EDIT TO THE
025650*              COMPUTE ABOVE THAT FORGETS THAT GATE.
025700           MOVE "26"                 TO LK-TXN-STATUS
025800           MOVE "INSUFFICIENT-BALANCE"
025900                                      TO LK-TXN-REJECT-REASON
026000        ELSE
026100           PERFORM D700-REWRITE-ACCOUNT
026200              THRU D799-REWRITE-ACCOUNT-EX
026300           IF LK-TXN-OK
026400              PERFORM D800-WRITE-TRANSACTION
026500                 THRU D899-WRITE-TRANSACTION-EX
026600           END-IF
026700        END-IF
026800     END-IF.
026900 D099-APPLY-MOVEMENT-EX.
027000     EXIT.
027100
027200*-----------------------------------------------------------------
027300 D700-REWRITE-ACCOUNT.
027400*-----------------------------------------------------------------
027410*    SAME RE-READ-BY-RELATIVE-KEY CONVENTION AS CBEPOST'S D700 -
027420*    SEE THAT PARAGRAPH'S BANNER FOR WHY IT RE-READS RATHER THAN
027430*    REWRITING STRAIGHT FROM THE TABLE.
027500     ACCEPT WS-RUN-DATE-AREA FROM DATE YYYYMMDD.
027600     MOVE WS-ACCID-T-RELKEY(WS-ACCID-IDX) TO WS-ACCT-RELKEY.
027700     READ ACCTMAS.
027800     IF WK-C-SUCCESSFUL
027810*        BALANCE IS UPDATED ON BOTH THE FD RECORD (ABOUT TO BE
027820*        REWRITTEN) AND THE TABLE ROW (SO A LATER CALL IN THE
027830*        SAME RUN, IF THERE WERE ONE, WOULD SEE THE NEW VALUE -
027840*        THOUGH IN PRACTICE THIS PROGRAM IS CALLED ONCE PER RUN).
027900        MOVE WS-NEW-BALANCE       TO ACCT-BALANCE
028000        MOVE WS-NEW-BALANCE       TO
028100                  WS-ACCID-T-BALANCE(WS-ACCID-IDX)
028110*        FIXED-FORMAT TIMESTAMP BUILD, SAME STRING LITERAL SHAPE
028120*        USED THROUGHOUT THIS SYSTEM FOR ISO-STYLE STAMPS.
028200        STRING WS-RUN-DATE-AREA "000000.000000-0000"
028300           DELIMITED BY SIZE INTO ACCT-UPDATED-AT
028310*        OPTIMISTIC-LOCK COUNTER BUMPED ON EVERY REWRITE - SEE
028320*        CBE009 IN CBACCT.
028400        ADD 1 TO ACCT-VERSION
028500        MOVE ACCT-VERSION         TO
028600                  WS-ACCID-T-VERSION(WS-ACCID-IDX)
028700        REWRITE ACCTMAS-RECORD.
028800        IF NOT WK-C-SUCCESSFUL
028900           DISPLAY "CBETXN - REWRITE FILE ERROR - ACCTMAS"
029000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029100           MOVE "91"              TO LK-TXN-STATUS
029200        ELSE
029300           MOVE WS-NEW-BALANCE    TO LK-TXN-NEW-BALANCE
029400        END-IF
029500     ELSE
029600        DISPLAY "CBETXN - RE-READ FILE ERROR - ACCTMAS"
029700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029800        MOVE "92"                 TO LK-TXN-STATUS
029900     END-IF.
030000 D799-REWRITE-ACCOUNT-EX.
030100     EXIT.
030200
030300*-----------------------------------------------------------------
030400 D800-WRITE-TRANSACTION.
030500*-----------------------------------------------------------------
030510*    SAME OPEN-EXTEND/CLOSE-AROUND-THE-WRITE PATTERN AS CBEPOST'S
030520*    D800 - TRANOUT NEVER SITS OPEN ACROSS A LEG THAT MIGHT NOT
030530*    POST.
030600     OPEN EXTEND TRANOUT.
030700     IF NOT WK-C-TRAN-OK
030800        DISPLAY "CBETXN - OPEN FILE ERROR - TRANOUT"
030900        DISPLAY "FILE STATUS IS " WK-C-TRAN-STATUS
031000        MOVE "93"                 TO LK-TXN-STATUS
031100     ELSE
031110*        TRAN-TRANSACTION-ID IS THE FIXED SHOP PREFIX PLUS THE
031120*        CALLER'S OWN RUN SEQUENCE - LK-TXN-SEQ IS SUPPLIED BY
031130*        WHICHEVER JOB STREAM DROVE THIS CALL, NOT GENERATED HERE.
031200        MOVE LK-TXN-SEQ           TO WS-TRANID-SEQ
031300        INITIALIZE TRANOUT-RECORD
031400        MOVE WS-TRAN-ID-AREA      TO TRAN-TRANSACTION-ID
031500        MOVE LK-TXN-ACCOUNT-ID    TO TRAN-ACCOUNT-ID
031600        MOVE LK-TXN-AMOUNT        TO TRAN-AMOUNT
031610*            DEBIT/CREDIT FLAG DRIVES THE LOG'S TRAN-TYPE LITERAL
031620*            DIRECTLY - NO INTERMEDIATE CODE TABLE, SAME AS THE
031630*            ORIGIN/DEST LEGS IN CBEPOST.
031700        IF LK-TXN-IS-DEBIT
031800           MOVE "DEBIT"           TO TRAN-TYPE
031900        ELSE
032000           MOVE "CREDIT"          TO TRAN-TYPE
032100        END-IF
032200        MOVE WS-ACCID-T-CCY(WS-ACCID-IDX) TO TRAN-CURRENCY-CODE
032210*            BALANCE-AFTER IS THE SAME FIGURE JUST REWRITTEN TO
032220*            ACCTMAS IN D700 - LOGGED HERE SO THE TRANSACTION LOG
032230*            STANDS ON ITS OWN FOR RECONCILIATION WITHOUT HAVING
032240*            TO JOIN BACK TO ACCTMAS.
032300        MOVE WS-NEW-BALANCE       TO TRAN-BALANCE-AFTER
032400        STRING WS-RUN-DATE-AREA "000000.000000-0000"
032500           DELIMITED BY SIZE INTO TRAN-CREATED-AT
032600        MOVE "COMPLETED"          TO TRAN-STATUS
032700        WRITE TRANOUT-RECORD.
032800        IF NOT WK-C-TRAN-OK
032900           DISPLAY "CBETXN - WRITE FILE ERROR - TRANOUT"
033000           DISPLAY "FILE STATUS IS " WK-C-TRAN-STATUS
033100           MOVE "94"              TO LK-TXN-STATUS
033200        END-IF
033300        CLOSE TRANOUT
033400     END-IF.
033500 D899-WRITE-TRANSACTION-EX.
033600     EXIT.
033700
033800*-----------------------------------------------------------------
033900 Z000-END-PROGRAM-ROUTINE.
034000*-----------------------------------------------------------------
034010*    CLOSES ACCTMAS ONLY - TRANOUT IS ALREADY CLOSED (OR WAS
034020*    NEVER OPENED) BY THE TIME CONTROL REACHES HERE, SEE D800.
034100     CLOSE ACCTMAS.
034200     IF NOT WK-C-SUCCESSFUL
034300        DISPLAY "CBETXN - CLOSE FILE ERROR - ACCTMAS"
034400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034500     END-IF.
034600 Z999-END-PROGRAM-ROUTINE-EX.
034700     EXIT.
034800*****************************************************************
034900************** END OF PROGRAM SOURCE -  CBETXN *****************
035000*****************************************************************
