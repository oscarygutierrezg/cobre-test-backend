000100*****************************************************************
000200* COPYBOOK     CBCOMN
000300* DESCRIPTION : COMMON WORKING STORAGE FOR THE CBMM EVENT POSTING
000400*               SUBSYSTEM.  HOLDS THE FILE-STATUS WORK FIELD AND
000500*               ITS CONDITION NAMES, PLUS THE REJECT-REASON CODE
000600*               TABLE SHARED BY EVERY CBE PROGRAM.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* TAG    DATE       DEV    DESCRIPTION                        TAG
001100*------  ---------  -----  ---------------------------------------
001200* CBE001 12 MAR 91  RLW -  INITIAL VERSION - CARVED OUT OF THE    CBE001
001300*                          OLD TRANSFER-SYSTEM ASCMWS COPYBOOK
001400*                          FOR THE NEW CBMM LEDGER-POSTING JOB.
001500*------  ---------  -----  ---------------------------------------
001600* CBE014 19 AUG 98  PKN -  Y2K REMEDIATION - WK-C-RUN-DATE WIDENEDCBE014
001700*                          TO A 4-DIGIT CENTURY/YEAR.
001800*------  ---------  -----  ---------------------------------------
001900* CBE027 05 SEP 03  MTT -  ADDED WK-C-INSUFF-BAL CONDITION NAME   CBE027
002000*                          FOR THE ORIGIN-LEG BALANCE CHECK.
002100*****************************************************************
002200 01  WK-C-COMMON.
002210*        SHARED BY EVERY CBE PROGRAM'S FILE-CONTROL FILE STATUS
002220*        CLAUSE - THE 88-LEVELS BELOW ARE WHAT EVERY A000/Z000
002230*        OPEN/CLOSE PARAGRAPH IN THE SYSTEM TESTS.
002300     05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
002400         88  WK-C-SUCCESSFUL                   VALUE "00".
002500         88  WK-C-DUPLICATE-KEY                VALUE "22".
002600         88  WK-C-RECORD-NOT-FOUND              VALUE "23".
002700         88  WK-C-END-OF-FILE                   VALUE "10".
002800         88  WK-C-INVALID-KEY                   VALUE "21" "23".
002900         88  WK-C-FILE-NOT-FOUND                VALUE "35" "41".
002910*        RUN-DATE WORK FIELDS - NOT CURRENTLY STAMPED BY ANY
002920*        PROGRAM IN THIS BATCH (NO CALENDAR-DEPENDENT RULE IN
002930*        THE CBMM FLOW NEEDS THEM YET) BUT CARRIED FORWARD SINCE
002940*        CBE014 WIDENED THEM FOR Y2K AND EVERY OTHER CBE-SERIES
002950*        JOB IN THE SHOP EXPECTS THIS LAYOUT OF WK-C-COMMON.
003000     05  WK-C-RUN-DATE-CEN            PIC 9(02) VALUE ZEROES.
003100     05  WK-C-RUN-DATE-YMD            PIC 9(06) VALUE ZEROES.
003110*        ONE REJECT REASON AT A TIME - THE LAST ONE SET WINS IF A
003120*        CALLER PUTS MORE THAN ONE EDIT FAILURE THROUGH THIS
003130*        FIELD.  EACH 88-LEVEL BELOW LINES UP WITH ONE OF THE
003140*        LK-EVT-REJECT-REASON/LK-POST-REJECT-REASON VALUES
003150*        DOCUMENTED IN THE LK- LINKAGE COPYBOOKS.
003200     05  WK-C-REJECT-REASON           PIC X(20) VALUE SPACES.
003300         88  WK-C-RSN-DUPLICATE    VALUE "DUPLICATE-EVENT".
003400         88  WK-C-RSN-VALIDATION   VALUE "VALIDATION-FAILED".
003500         88  WK-C-RSN-ACCT-NOTFND  VALUE "ACCOUNT-NOT-FOUND".
003600         88  WK-C-RSN-INACTIVE     VALUE "INACTIVE-ACCOUNT".
003700         88  WK-C-RSN-CCY-MISMATCH VALUE "CURRENCY-MISMATCH".
003800         88  WK-C-RSN-INSUFF-BAL   VALUE "INSUFFICIENT-BALANCE".
003900         88  WK-C-RSN-BAD-AMOUNT   VALUE "INVALID-AMOUNT".
004000         88  WK-C-RSN-NONE         VALUE SPACES.
004100     05  FILLER                      PIC X(09) VALUE SPACES.
