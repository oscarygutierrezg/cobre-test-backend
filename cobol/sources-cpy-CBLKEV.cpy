000100*****************************************************************
000200* COPYBOOK     CBLKEV
000300* DESCRIPTION : LINKAGE AREA BETWEEN CBEMAIN AND CBEEVT - ONE
000400*               CBMM EVENT IN, ITS FINAL DISPOSITION AND THE
000500*               LEG-POSTING COUNTS/AMOUNTS OUT SO CBEMAIN CAN
000600*               ROLL THE BATCH CONTROL TOTALS.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* TAG    DATE       DEV    DESCRIPTION                        TAG
001100*------  ---------  -----  ---------------------------------------
001200* CBE004 22 APR 91  RLW -  INITIAL VERSION.                       CBE004
001300*------  ---------  -----  ---------------------------------------
001400* CBE019 02 FEB 00  GFS -  Y2K - NO DATE FIELDS CARRIED HERE,     CBE019
001500*                          CONFIRMED NOT AFFECTED.
001600*****************************************************************
001700 01  WK-C-CBLKEV.
001710*
001720*    INBOUND SIDE - MOVED IN BY CBEMAIN'S B000-DRIVE-ONE-EVENT
001730*    STRAIGHT OFF THE CBEVTIN RECORD BEFORE THE CALL TO CBEEVT.
001740*    CBEEVT TREATS THIS GROUP AS READ-ONLY.
001750*
001800     05  LK-EVT-IN.
001810*        EVENT-ID DOUBLES AS THE CBMM-EVENT-STATUS FILE KEY -
001820*        SEE CBESTR.CPY.  MUST BE UNIQUE ACROSS THE WHOLE RUN.
001900         10  LK-EVT-EVENT-ID          PIC X(100).
001910*        ORIGIN SIDE OF THE MOVEMENT - THE LEG THAT GETS DEBITED.
002000         10  LK-EVT-ORIGIN-ACCT       PIC X(50).
002100         10  LK-EVT-ORIGIN-CCY        PIC X(03).
002200         10  LK-EVT-ORIGIN-AMT        PIC S9(13)V9(02) COMP-3.
002210*        DESTINATION SIDE OF THE MOVEMENT - THE LEG THAT GETS
002220*        CREDITED.  MAY CARRY A DIFFERENT CURRENCY THAN ORIGIN -
002230*        CBMM DOES NOT CONVERT, IT JUST POSTS BOTH LEGS AS GIVEN.
002300         10  LK-EVT-DEST-ACCT         PIC X(50).
002400         10  LK-EVT-DEST-CCY          PIC X(03).
002500         10  LK-EVT-DEST-AMT          PIC S9(13)V9(02) COMP-3.
002510*
002520*    OUTBOUND SIDE - SET BY CBEEVT BEFORE RETURNING TO CBEMAIN.
002530*    CBEMAIN READS THIS GROUP TO DECIDE THE CONTROL-REPORT LINE
002540*    AND TO ROLL THE RUN-WIDE CONTROL TOTALS IN Z100.
002550*
002600     05  LK-EVT-OUT.
002610*        FINAL DISPOSITION OF THE EVENT - EITHER LEG REJECTED
002620*        SENDS THE WHOLE EVENT TO REJECTED, PER THE ALL-OR-
002630*        NOTHING POSTING RULE.
002700         10  LK-EVT-RESULT            PIC X(10).
002800             88  LK-EVT-POSTED               VALUE "POSTED".
002900             88  LK-EVT-REJECTED             VALUE "REJECTED".
003000         10  LK-EVT-REJECT-REASON     PIC X(20).
003010*        COUNTS ARE 0 OR 1 PER LEG - NEVER MORE, SINCE EACH EVENT
003020*        POSTS AT MOST ONE DEBIT AND ONE CREDIT.
003100         10  LK-EVT-DEBITS-POSTED     PIC 9(01) COMP.
003200         10  LK-EVT-CREDITS-POSTED    PIC 9(01) COMP.
003210*        AMOUNTS ECHOED BACK SO CBEMAIN NEVER HAS TO RE-DERIVE
003220*        THEM FROM THE ORIGINAL LK-EVT-IN FIELDS.
003300         10  LK-EVT-DEBIT-AMT         PIC S9(15)V9(02) COMP-3.
003400         10  LK-EVT-CREDIT-AMT        PIC S9(15)V9(02) COMP-3.
003500     05  FILLER                       PIC X(10) VALUE SPACES.
