000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     CBESTA.
000500 AUTHOR.         R L WESCOTT.
000600 INSTALLATION.   CORRESPONDENT BANKING SYSTEMS.
000700 DATE-WRITTEN.   13 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*-----------------------------------------------------------------
001100*DESCRIPTION : CBMM-EVENT-STATUS FILE HANDLER.  CALLED ONCE PER
001200*              MODE REQUEST FROM CBEEVT:
001300*                 MODE "R" - DUPLICATE-CHECK LOOKUP BY EVENT-ID
001400*                 MODE "W" - WRITE A NEW HEADER ROW, STATUS
001500*                            PENDING
001600*                 MODE "U" - REWRITE AN EXISTING ROW TO ITS
001700*                            FINAL STATUS (PROCESSING/COMPLETED/
001800*                            FAILED)
001900*              EVSTAT IS AN ORGANIZATION RELATIVE FILE; THIS
002000*              ROUTINE OPENS IT, LOADS IT INTO A WORKING-STORAGE
002100*              TABLE AND WALKS THE TABLE BY EVENT-ID SINCE A
002200*              RELATIVE FILE HAS NO KEYED RANDOM ACCESS OF ITS
002300*              OWN.
002400*=================================================================
002500* HISTORY OF AMENDMENT :
002600*=================================================================
002700* CBE007 - RLW - 13/05/1991 - INITIAL VERSION.
002800*-----------------------------------------------------------------
002900* CBE010 - HGT - 02/09/1994 - CORRECTED B100 TO STOP THE LOAD
003000*                LOOP ON THE FIRST "10" FILE STATUS INSTEAD OF
003100*                LOOPING ON EVERY NON-"00" STATUS.
003200*-----------------------------------------------------------------
003300* CBE014 - PKN - 19/08/1998 - Y2K REMEDIATION - NO 2-DIGIT YEAR
003400*                FIELDS IN THIS PROGRAM, CONFIRMED NOT AFFECTED.
003500*-----------------------------------------------------------------
003600* CBE015 - PKN - 03/02/1999 - Y2K FOLLOW-UP - REGRESSION RUN
003700*                AGAINST THE 2000 TEST CALENDAR, NO DEFECTS.
003800*-----------------------------------------------------------------
003900* CBE022 - GFS - 07/07/2001 - ADDED MODE "U" REWRITE PATH - THE
004000*                OLD VERSION ONLY SUPPORTED WRITE AND DUP-CHECK;
004100*                EVENT-STATUS ROWS NEVER MOVED OFF PENDING.
004200*-----------------------------------------------------------------
004300* CBE029 - MTT - 11/11/2004 - GUARDED B000 AGAINST A ZERO-ROW
004400*                FILE (NEW ENVIRONMENT, EMPTY EVSTAT) - FIRST
004500*                OPEN WAS FAILING THE LOAD LOOP.
004600*-----------------------------------------------------------------
004700* CBE033 - MTT - 26/09/2005 - TICKET CBE-1105 - MODE "W" NOW
004800*                REJECTS (RC "12") IF THE EVENT-ID IS ALREADY ON
004900*                FILE INSTEAD OF WRITING A SECOND ROW.
005000*-----------------------------------------------------------------
005100* CBE041 - DPJ - 14/03/2011 - RAISED THE TABLE CEILING FROM 4999
005200*                TO 9999 ROWS (SEE CBESTR COPYBOOK) FOR LARGER
005300*                OVERNIGHT BATCH VOLUMES.
005400*=================================================================
005500 ENVIRONMENT DIVISION.
005600*****************************************************************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006100                   C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006310*    RELATIVE-KEY RANDOM ACCESS ON THE RAW RELATIVE-RECORD
006320*    NUMBER ONLY - THERE IS NO KEYED ACCESS BY EVENT-ID AT THE
006330*    FILE-SYSTEM LEVEL, WHICH IS WHY B000 BELOW LOADS EVERY ROW
006340*    INTO A TABLE ONCE AND C100/C300 SEARCH THAT TABLE INSTEAD.
006400     SELECT EVSTAT ASSIGN TO DATABASE-EVSTAT
006500            ORGANIZATION IS RELATIVE
006600            ACCESS MODE IS DYNAMIC
006700            RELATIVE KEY IS WS-EVST-RELKEY
006800            FILE STATUS IS WK-C-FILE-STATUS.
006900*****************************************************************
007000 DATA DIVISION.
007100*****************************************************************
007200 FILE SECTION.
007300*****************************
007400 FD  EVSTAT
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS EVSTAT-RECORD.
007700     COPY CBESTR.
007800*****************************
007900 WORKING-STORAGE SECTION.
008000*****************************
008100 01  FILLER                          PIC X(24) VALUE
008200     "** PROGRAM CBESTA **".
008300
008500     COPY CBCOMN.
008600
008700 01  WS-EVST-RELKEY                  PIC 9(09) COMP.
008800
008900*    RUN-DATE SPLIT VIEW - USED ON THE DISPLAY LINES WHEN AN
009000*    ABNORMAL TERMINATION IS LOGGED.
009100 01  WS-RUN-STAMP                    PIC X(08) VALUE SPACES.
009200 01  WS-RUN-STAMP-R REDEFINES WS-RUN-STAMP.
009300     05  WS-RUN-YYYY                 PIC 9(04).
009400     05  WS-RUN-MM                   PIC 9(02).
009500     05  WS-RUN-DD                   PIC 9(02).
009600
009700*    FIRST-10-BYTES VIEW OF THE EVENT-ID BEING TRACED - THE
009800*    FULL KEY IS TOO WIDE TO DISPLAY ON ONE DIAGNOSTIC LINE.
009900 01  WS-EVENT-ID-TRACE                PIC X(100) VALUE SPACES.
010000 01  WS-EVENT-ID-TRACE-R REDEFINES WS-EVENT-ID-TRACE.
010100     05  WS-EVID-PREFIX               PIC X(10).
010200     05  WS-EVID-REST                 PIC X(90).
010300
010400 01  WS-WORK-AREA.
010410*        "Y" ONCE B100 HAS READ PAST THE LAST IN-RANGE RELATIVE
010420*        RECORD NUMBER OR HIT A NON-ZERO STATUS OTHER THAN
010430*        "RECORD NOT FOUND" - SEE CBE010 ABOVE.
010500     05  WS-EOF-SW                   PIC X(01) VALUE "N".
010600         88  WS-EOF                         VALUE "Y".
010700     05  WS-MATCH-SW                 PIC X(01) VALUE "N".
010800         88  WS-MATCH-FOUND                 VALUE "Y".
010810*        NEXT RELATIVE-RECORD NUMBER TO TRY IN B100 - COUNTS UP
010820*        FROM ONE, NEVER WRAPPED OR RESET MID-LOAD.
010900     05  WS-NEXT-RELKEY               PIC 9(09) COMP VALUE 0.
011000     05  FILLER                       PIC X(08) VALUE SPACES.
011010*    ONE-GLANCE SWITCH-PAIR VIEW OF WS-WORK-AREA FOR THE ABEND-LOG
011020*    DISPLAY, SAME IDEA AS THE EQUIVALENT REDEFINES IN CBEEVT.
011030 01  WS-WORK-SW-R REDEFINES WS-WORK-AREA.
011040     05  WS-WORK-SW-DUO              PIC X(02).
011050     05  FILLER                      PIC X(12).
011100
011200     COPY CBESTW.
011300
011400*****************
011500 LINKAGE SECTION.
011600*****************
011700     COPY CBLKST.
011800     EJECT
011900*****************************************************
012000 PROCEDURE DIVISION USING WK-C-CBLKST.
012100*****************************************************
012200 MAIN-MODULE.
012210*    DEFAULT TO "NOT FOUND, RC 00" BEFORE ANY MODE-SPECIFIC LOGIC
012220*    RUNS - THE EVALUATE BELOW ONLY EVER RAISES THE RC, IT NEVER
012230*    NEEDS TO LOWER IT BACK DOWN.
012300     MOVE "N"                    TO LK-STA-FOUND.
012400     MOVE "00"                   TO LK-STA-RC.
012500     PERFORM A000-OPEN-ROUTINE
012600        THRU A099-OPEN-ROUTINE-EX.
012610*    TABLE IS RELOADED FROM SCRATCH ON EVERY SINGLE CALL, NOT
012620*    JUST THE FIRST ONE - CBESTA HAS NO WAY TO KNOW WHETHER THE
012630*    CALLING PROGRAM IS STILL THE SAME RUN, AND THE FILE IS SMALL
012640*    ENOUGH (9999 ROWS, SEE CBE041) THAT THE RELOAD COST IS
012650*    ACCEPTABLE AGAINST THE SIMPLICITY OF NOT TRACKING STATE
012660*    ACROSS CALLS.
012700     PERFORM B000-LOAD-TABLE
012800        THRU B099-LOAD-TABLE-EX.
012900     EVALUATE TRUE
013000         WHEN LK-STA-MODE-READ
013100             PERFORM C100-DUP-CHECK
013200                THRU C199-DUP-CHECK-EX
013300         WHEN LK-STA-MODE-WRITE
013400             PERFORM C200-WRITE-HEADER
013500                THRU C299-WRITE-HEADER-EX
013600         WHEN LK-STA-MODE-UPDATE
013700             PERFORM C300-UPDATE-STATUS
013800                THRU C399-UPDATE-STATUS-EX
013900         WHEN OTHER
014000             MOVE "99"           TO LK-STA-RC
014100     END-EVALUATE.
014200     PERFORM Z000-END-PROGRAM-ROUTINE
014300        THRU Z999-END-PROGRAM-ROUTINE-EX.
014400     GOBACK.
014500
014600*-----------------------------------------------------------------
014700 A000-OPEN-ROUTINE.
014800*-----------------------------------------------------------------
014810*    SAME "OPEN I-O, AND IF THAT FAILS BECAUSE THE FILE DOES NOT
014820*    EXIST YET THEN CREATE IT EMPTY AND RE-OPEN I-O" IDIOM USED
014830*    THROUGHOUT THIS SYSTEM FOR RELATIVE FILES - SEE CBE029.
014900     OPEN I-O EVSTAT.
015000     IF WK-C-FILE-NOT-FOUND
015100        OPEN OUTPUT EVSTAT
015200        CLOSE EVSTAT
015300        OPEN I-O EVSTAT
015400     END-IF.
015500     IF NOT WK-C-SUCCESSFUL
015600        DISPLAY "CBESTA - OPEN FILE ERROR - EVSTAT"
015700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015800        MOVE "90"                TO LK-STA-RC
015900     END-IF.
016000 A099-OPEN-ROUTINE-EX.
016100     EXIT.
016200
016300*-----------------------------------------------------------------
016400 B000-LOAD-TABLE.
016500*-----------------------------------------------------------------
016510*    LOAD-ONCE-PER-CALL PASS - READS EVERY ROW OF EVSTAT IN
016520*    RELATIVE-RECORD-NUMBER ORDER INTO WS-EVST-TABLE SO C100 AND
016530*    C300 CAN SEARCH IT BY EVENT-ID WITHOUT A SECOND FILE PASS.
016600     MOVE 0                       TO WS-EVST-ENTRY-CT
016700                                     WS-NEXT-RELKEY.
016800     MOVE "N"                     TO WS-EOF-SW.
016900     PERFORM B100-READ-NEXT
017000        THRU B199-READ-NEXT-EX
017100        UNTIL WS-EOF.
017200 B099-LOAD-TABLE-EX.
017300     EXIT.
017400
017410*-----------------------------------------------------------------
017420 B100-READ-NEXT.
017430*-----------------------------------------------------------------
017440*    TRIES RELATIVE RECORD WS-NEXT-RELKEY - A "RECORD NOT FOUND"
017450*    HERE MEANS THAT SLOT WAS NEVER WRITTEN (RELATIVE FILES CAN
017460*    HAVE GAPS), NOT NECESSARILY END OF FILE - SEE CBE010, WHICH
017470*    NARROWED THE STOP CONDITION TO THE ACTUAL "10" END STATUS.
017500     ADD 1 TO WS-NEXT-RELKEY.
017600     MOVE WS-NEXT-RELKEY          TO WS-EVST-RELKEY.
017700     READ EVSTAT.
017800     IF WK-C-SUCCESSFUL
017900        ADD 1 TO WS-EVST-ENTRY-CT
018000        SET WS-EVST-IDX           TO WS-EVST-ENTRY-CT
018100        MOVE WS-EVST-RELKEY       TO WS-EVST-T-RELKEY(WS-EVST-IDX)
018200        MOVE EVST-EVENT-ID        TO WS-EVST-T-ID(WS-EVST-IDX)
018300        MOVE EVST-EVENT-STATUS    TO WS-EVST-T-STATUS(WS-EVST-IDX)
018400        MOVE EVST-RETRY-COUNT     TO
018500                  WS-EVST-T-RETRY-COUNT(WS-EVST-IDX)
018600     ELSE
018700        IF WK-C-END-OF-FILE OR WK-C-RECORD-NOT-FOUND
018800           MOVE "Y"               TO WS-EOF-SW
018900        ELSE
019000           DISPLAY "CBESTA - READ FILE ERROR - EVSTAT"
019100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200           MOVE "Y"               TO WS-EOF-SW
019300           MOVE "91"              TO LK-STA-RC
019400        END-IF
019500     END-IF.
019600*    TABLE-CEILING GUARD - WS-EVST-TABLE HOLDS 9999 ENTRIES (SEE
019610*    CBE041), SO THE LOAD MUST STOP HERE EVEN IF EVSTAT ITSELF
019620*    SOMEHOW HAD MORE ROWS THAN THAT.
019700     IF WS-NEXT-RELKEY > 9999
019800        MOVE "Y"                  TO WS-EOF-SW
019900     END-IF.
020000 B199-READ-NEXT-EX.
020100     EXIT.
020200
020300*-----------------------------------------------------------------
020400 C100-DUP-CHECK.
020500*-----------------------------------------------------------------
020510*    PLAIN SEQUENTIAL SEARCH, NOT SEARCH ALL - WS-EVST-TABLE IS
020520*    LOADED IN RELATIVE-RECORD-NUMBER ORDER, NOT EVENT-ID ORDER,
020530*    SO A BINARY SEARCH AGAINST IT WOULD GIVE WRONG ANSWERS.
020600     MOVE "N"                     TO WS-MATCH-SW.
020700     IF WS-EVST-ENTRY-CT > 0
020800        SEARCH WS-EVST-TABLE
020900           AT END
021000              MOVE "N"            TO WS-MATCH-SW
021100           WHEN WS-EVST-T-ID(WS-EVST-IDX) = LK-STA-EVENT-ID
021200              MOVE "Y"            TO WS-MATCH-SW
021300        END-SEARCH
021400     END-IF.
021500     MOVE WS-MATCH-SW              TO LK-STA-FOUND.
021600 C199-DUP-CHECK-EX.
021700     EXIT.
021800
021900*-----------------------------------------------------------------
022000 C200-WRITE-HEADER.
022100*-----------------------------------------------------------------
022110*    RE-RUNS THE DUP CHECK RATHER THAN TRUSTING THE CALLER TO
022120*    HAVE DONE IT FIRST - CBEEVT ALWAYS DOES CALL MODE "R" BEFORE
022130*    MODE "W", BUT THIS PARAGRAPH DOES NOT DEPEND ON THAT ORDER -
022140*    SEE CBE033.
022200     PERFORM C100-DUP-CHECK
022300        THRU C199-DUP-CHECK-EX.
022400     IF WS-MATCH-FOUND
022500        MOVE "12"                 TO LK-STA-RC
022600     ELSE
022610*           APPEND AT THE NEXT FREE RELATIVE-RECORD SLOT -
022620*           WS-NEXT-RELKEY IS LEFT ONE PAST THE LAST ROW READ BY
022630*           B000'S LOAD LOOP ABOVE.
022700        MOVE WS-NEXT-RELKEY       TO WS-EVST-RELKEY
022800        ADD 1 TO WS-EVST-RELKEY
022900        INITIALIZE EVSTAT-RECORD
023000        MOVE LK-STA-EVENT-ID      TO EVST-EVENT-ID
023100        MOVE "PENDING"            TO EVST-EVENT-STATUS
023200        MOVE 0                    TO EVST-RETRY-COUNT
023300        WRITE EVSTAT-RECORD.
023400        IF NOT WK-C-SUCCESSFUL
023500           DISPLAY "CBESTA - WRITE FILE ERROR - EVSTAT"
023600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023700           MOVE "92"              TO LK-STA-RC
023800        END-IF
023900     END-IF.
024000 C299-WRITE-HEADER-EX.
024100     EXIT.
024200
024300*-----------------------------------------------------------------
024400 C300-UPDATE-STATUS.
024500*-----------------------------------------------------------------
024510*    MODE "U" IS USED FOR EVERY STATUS TRANSITION AFTER THE
024520*    INITIAL PENDING WRITE - PENDING-TO-PROCESSING, AND THEN
024530*    PROCESSING TO EITHER COMPLETED OR FAILED - LK-STA-NEW-STATUS
024540*    CARRIES WHICH ONE THE CALLER WANTS.
024600     MOVE "N"                     TO WS-MATCH-SW.
024700     IF WS-EVST-ENTRY-CT > 0
024800        SEARCH WS-EVST-TABLE
024900           AT END
025000              MOVE "N"            TO WS-MATCH-SW
025100           WHEN WS-EVST-T-ID(WS-EVST-IDX) = LK-STA-EVENT-ID
025200              MOVE "Y"            TO WS-MATCH-SW
025300        END-SEARCH
025400     END-IF.
025500     IF NOT WS-MATCH-FOUND
025600        MOVE "13"                 TO LK-STA-RC
025700     ELSE
025710*           RE-READ THE SPECIFIC ROW BY ITS REMEMBERED RELATIVE
025720*           KEY (NOT A SEQUENTIAL RE-SCAN) BEFORE REWRITING IT -
025730*           REWRITE REQUIRES THE CURRENT RECORD TO HAVE BEEN
025740*           READ FIRST ON A RELATIVE FILE.
025800        MOVE WS-EVST-T-RELKEY(WS-EVST-IDX) TO WS-EVST-RELKEY
025900        READ EVSTAT.
026000        IF WK-C-SUCCESSFUL
026100           MOVE LK-STA-NEW-STATUS TO EVST-EVENT-STATUS
026200           REWRITE EVSTAT-RECORD.
026300           IF NOT WK-C-SUCCESSFUL
026400              DISPLAY "CBESTA - REWRITE FILE ERROR - EVSTAT"
026500              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026600              MOVE "93"           TO LK-STA-RC
026700           END-IF
026800        ELSE
026900           DISPLAY "CBESTA - RE-READ FILE ERROR - EVSTAT"
027000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027100           MOVE "94"              TO LK-STA-RC
027200        END-IF
027300     END-IF.
027400 C399-UPDATE-STATUS-EX.
027500     EXIT.
027600
027700*-----------------------------------------------------------------
027800 Z000-END-PROGRAM-ROUTINE.
027900*-----------------------------------------------------------------
027910*    EVSTAT IS OPENED I-O FOR THE WHOLE CALL AND CLOSED HERE
027920*    UNCONDITIONALLY - THERE IS NO EARLY-EXIT PATH IN THIS
027930*    PROGRAM THAT SKIPS THE CLOSE.
028000     CLOSE EVSTAT.
028100     IF NOT WK-C-SUCCESSFUL
028200        DISPLAY "CBESTA - CLOSE FILE ERROR - EVSTAT"
028300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028400     END-IF.
028500 Z999-END-PROGRAM-ROUTINE-EX.
028600     EXIT.
028700*****************************************************************
028800************** END OF PROGRAM SOURCE -  CBESTA *****************
028900*****************************************************************
