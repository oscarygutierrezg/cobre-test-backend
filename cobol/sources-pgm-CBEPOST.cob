000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     CBEPOST.
000500 AUTHOR.         R L WESCOTT.
000600 INSTALLATION.   CORRESPONDENT BANKING SYSTEMS.
000700 DATE-WRITTEN.   06 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*-----------------------------------------------------------------
001100*DESCRIPTION : ACCOUNT POSTING ENGINE FOR THE CBMM EVENT BATCH.
001200*              CALLED ONCE PER LEG (ORIGIN DEBIT OR DESTINATION
001300*              CREDIT) BY CBEEVT.  LOOKS THE ACCOUNT UP BY
001400*              ACCOUNT-NUMBER, VALIDATES IT IS ACTIVE AND IN THE
001500*              RIGHT CURRENCY (AND, FOR A DEBIT, HAS ENOUGH
001600*              BALANCE), REWRITES THE ACCOUNT AND APPENDS A
001700*              TRANSACTION RECORD.
001800*
001900*              ACCTMAS IS AN ORGANIZATION RELATIVE FILE, NOT AN
002000*              INDEXED ONE - IT IS MAINTAINED IN ACCOUNT-NUMBER
002100*              SEQUENCE, LOADED HERE INTO A WORKING-STORAGE
002200*              TABLE AND SEARCHED BY SEARCH ALL, THEN REWRITTEN
002300*              BY THE RELATIVE KEY REMEMBERED AT LOAD TIME.
002400*=================================================================
002500* HISTORY OF AMENDMENT :
002600*=================================================================
002700* CBE005 - RLW - 06/05/1991 - INITIAL VERSION.
002800*-----------------------------------------------------------------
002900* CBE008 - RLW - 20/06/1992 - CORRECTED D400 - A DEBIT THAT LEFT
003000*                THE BALANCE EXACTLY ZERO WAS BEING TREATED AS
003100*                INSUFFICIENT-BALANCE.
003200*-----------------------------------------------------------------
003300* CBE012 - HGT - 03/03/1996 - ADDED THE DEFENSIVE NEGATIVE-
003400*                BALANCE CHECK AFTER THE COMPUTE PER HOUSE
003500*                STANDARD - SHOULD NEVER FIRE IF D400 IS RIGHT.
003600*-----------------------------------------------------------------
003700* CBE014 - PKN - 19/08/1998 - Y2K REMEDIATION - UPDATED-AT STAMP
003800*                NOW BUILT FROM A 4-DIGIT-CENTURY RUN DATE.
003900*-----------------------------------------------------------------
004000* CBE016 - PKN - 15/01/1999 - Y2K FOLLOW-UP - CONFIRMED AGAINST
004100*                TEST DATES 19991231/20000101/20000229.
004200*-----------------------------------------------------------------
004300* CBE024 - GFS - 02/10/2002 - CURRENCY-MISMATCH NOW CHECKED
004400*                BEFORE BALANCE SUFFICIENCY - WAS REPORTING
004500*                INSUFFICIENT-BALANCE FOR SOME MISMATCHED-
004600*                CURRENCY REJECTS BECAUSE OF EVALUATION ORDER.
004700*-----------------------------------------------------------------
004800* CBE030 - MTT - 04/05/2005 - TICKET CBE-1090 - VERSION COUNTER
004900*                NOW INCREMENTED ON EVERY REWRITE, NOT JUST ON
005000*                SUCCESSFUL DEBITS.
005100*-----------------------------------------------------------------
005200* CBE042 - DPJ - 14/03/2011 - RAISED THE TABLE CEILING FROM 999
005300*                TO 5000 ROWS (SEE CBACCT COPYBOOK).
005400*-----------------------------------------------------------------
005500* CBE048 - DPJ - 09/08/2013 - TRANSACTION-ID IS NOW BUILT FROM
005600*                THE CALLER'S RUN SEQUENCE NUMBER (LK-POST-SEQ)
005700*                RATHER THAN A TIME-OF-DAY STAMP, SO A RERUN OF
005800*                THE SAME INPUT PRODUCES THE SAME IDS.
005810*-----------------------------------------------------------------
005820* CBE049 - DPJ - 14/06/2011 - TICKET CBE-1120 - NO CODE CHANGE,
005830*                COMMENTS ADDED THROUGHOUT AT QA'S REQUEST AFTER
005840*                THE SAME WALKTHROUGH THAT TOUCHED CBEMAIN AND
005850*                CBETXN - THIS IS THE BUSIEST PROGRAM IN THE
005860*                SYSTEM AND THE ONE QA WANTED MOST THOROUGHLY
005870*                DOCUMENTED PARAGRAPH-BY-PARAGRAPH.
005900*=================================================================
006000 ENVIRONMENT DIVISION.
006100*****************************************************************
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-AS400.
006400 OBJECT-COMPUTER. IBM-AS400.
006500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006600                   C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*    ACCTMAS - THE ACCOUNT MASTER.  RELATIVE ORGANIZATION, NOT
006910*    INDEXED, SO THE RELATIVE KEY REMEMBERED AT LOAD TIME IS THE
006920*    ONLY WAY BACK TO A GIVEN ROW FOR THE REWRITE IN D700.
006930     SELECT ACCTMAS ASSIGN TO DATABASE-ACCTMAS
007000            ORGANIZATION IS RELATIVE
007100            ACCESS MODE IS DYNAMIC
007200            RELATIVE KEY IS WS-ACCT-RELKEY
007300            FILE STATUS IS WK-C-FILE-STATUS.
007400
007500*    TRANOUT - THE TRANSACTION LOG, APPEND-ONLY.  OPENED EXTEND
007510*    AND CLOSED AROUND EACH WRITE IN D800 RATHER THAN HELD OPEN
007520*    FOR THE WHOLE RUN - SEE D800'S BANNER FOR WHY.
007600     SELECT TRANOUT ASSIGN TO DATABASE-TRANOUT
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS WK-C-TRAN-STATUS.
007900*****************************************************************
008000 DATA DIVISION.
008100*****************************************************************
008200 FILE SECTION.
008300*****************************
008400 FD  ACCTMAS
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS ACCTMAS-RECORD.
008610*    SEE CBACCT COPYBOOK FOR FIELD-BY-FIELD COMMENTARY - NOT
008620*    REPEATED HERE.
008700     COPY CBACCT.
008800
008900 FD  TRANOUT
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS TRANOUT-RECORD.
009110*    ONE LOG SHARED WITH CBETXN - SEE CBTRAN COPYBOOK.
009200     COPY CBTRAN.
009300*****************************
009400 WORKING-STORAGE SECTION.
009500*****************************
009600 01  FILLER                          PIC X(24) VALUE
009700     "** PROGRAM CBEPOST **".
009800
009900     COPY CBCOMN.
010000
010100 01  WK-C-TRAN-STATUS                PIC X(02) VALUE "00".
010200     88  WK-C-TRAN-OK                       VALUE "00".
010300
010400     COPY CBACCW.
010500
010600*    RELATIVE-KEY WORK FIELDS FOR THE LOAD-AND-SEARCH PATTERN -
010610*    WS-ACCT-RELKEY DRIVES BOTH THE SEQUENTIAL LOAD IN B100 AND
010620*    THE REWRITE RE-READ IN D700.
010700 01  WS-ACCT-RELKEY                  PIC 9(09) COMP.
010710*        ADVANCED IN B100 EVERY PASS - SEE B100'S BANNER FOR WHY
010720*        A "NOT FOUND" AT THE NEXT KEY ENDS THE LOAD CLEANLY.
010800 01  WS-NEXT-RELKEY                  PIC 9(09) COMP VALUE 0.
010810*        CARRIED FOR DIAGNOSTIC DISPLAYS ONLY - NOT CURRENTLY
010820*        READ BACK BY ANY PARAGRAPH, BUT KEPT SINCE CBEPOST'S
010830*        ABEND DUMPS HAVE REFERENCED IT IN THE PAST WHEN B100
010840*        WAS BEING DEBUGGED.
010900 01  WS-LAST-RELKEY                  PIC 9(09) COMP VALUE 0.
011000
011100 01  WS-WORK-AREA.
011200     05  WS-EOF-SW                   PIC X(01) VALUE "N".
011300         88  WS-EOF                         VALUE "Y".
011400     05  WS-MATCH-SW                 PIC X(01) VALUE "N".
011500         88  WS-MATCH-FOUND                 VALUE "Y".
011510*        HOLDS D000'S ARITHMETIC RESULT UNTIL D700 HAS REWRITTEN
011520*        THE ACCOUNT SUCCESSFULLY - ONLY THEN IS IT ECHOED BACK
011530*        AS LK-POST-NEW-BALANCE AND LOGGED TO TRANOUT IN D800.
011600     05  WS-NEW-BALANCE              PIC S9(15)V9(02) COMP-3
011700                                                   VALUE 0.
011710*        RUN-DATE CENTURY/YMD SCRATCH - NOT CURRENTLY MOVED FROM
011720*        ANYWHERE, CARRIED FOR THE SAME REASON AS WK-C-RUN-DATE-
011730*        CEN/YMD IN CBCOMN; SEE THAT COPYBOOK'S COMMENTARY.
011800     05  WS-TODAY-CEN                PIC 9(02) COMP VALUE 0.
011900     05  WS-TODAY-YMD                PIC 9(06) COMP VALUE 0.
012000     05  FILLER                      PIC X(09) VALUE SPACES.
012010*
012020*    ONE-GLANCE SWITCH VIEW FOR THE ABEND-LOG DISPLAY - SAME
012030*    CONVENTION CARRIED ACROSS EVERY CBE PROGRAM'S WS-WORK-AREA.
012040*    MUST STAY BYTE-FOR-BYTE THE SAME SIZE AS THE GROUP IT
012050*    REDEFINES.
012060*
012070 01  WS-WORK-SW-R REDEFINES WS-WORK-AREA.
012080     05  WS-WORK-SW-DUO              PIC X(02).
012090     05  FILLER                      PIC X(24).
012100
012200*    TRANSACTION-ID IS BUILT FROM A FIXED SHOP PREFIX PLUS THE
012300*    CALLER'S RUN SEQUENCE NUMBER - SEE CBE048 ABOVE.
012400 01  WS-TRAN-ID-AREA                 PIC X(36) VALUE SPACES.
012500 01  WS-TRAN-ID-R REDEFINES WS-TRAN-ID-AREA.
012600     05  WS-TRANID-PREFIX            PIC X(07) VALUE "CBEVTX-".
012700     05  WS-TRANID-SEQ                PIC 9(09).
012800     05  FILLER                       PIC X(20) VALUE SPACES.
012900
013000*    ACCOUNT-STATUS/DATE WORK AREA - ALTERNATE VIEW OF THE
013100*    4-DIGIT RUN-DATE-CENTURY AREA USED WHEN STAMPING
013200*    UPDATED-AT.
013300 01  WS-RUN-DATE-AREA                 PIC X(08) VALUE SPACES.
013400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-AREA.
013500     05  WS-RUN-YYYY                  PIC 9(04).
013600     05  WS-RUN-MM                    PIC 9(02).
013700     05  WS-RUN-DD                    PIC 9(02).
013800
013900*****************
014000 LINKAGE SECTION.
014100*****************
014200     COPY CBLKPO.
014300     EJECT
014400*****************************************************
014500 PROCEDURE DIVISION USING WK-C-CBLKPO.
014600*****************************************************
014700 MAIN-MODULE.
014710*    DEFAULT THE OUTBOUND STATUS TO "OK" BEFORE ANYTHING ELSE -
014720*    EVERY REJECT PATH BELOW OVERWRITES THIS IF IT FIRES, SO A
014730*    LEG THAT SAILS THROUGH ALL THE CHECKS RETURNS "00" WITHOUT
014740*    ANY PARAGRAPH HAVING TO SET IT EXPLICITLY.
014800     MOVE "00"                    TO LK-POST-STATUS.
014900     MOVE SPACES                  TO LK-POST-REJECT-REASON.
015000     PERFORM A000-OPEN-ROUTINE
015100        THRU A099-OPEN-ROUTINE-EX.
015200     IF WK-C-SUCCESSFUL
015300        PERFORM B000-LOAD-TABLE
015400           THRU B099-LOAD-TABLE-EX
015500        PERFORM C000-POST-LEG
015600           THRU C099-POST-LEG-EX
015700     END-IF.
015800     PERFORM Z000-END-PROGRAM-ROUTINE
015900        THRU Z999-END-PROGRAM-ROUTINE-EX.
016000     GOBACK.
016100
016200*-----------------------------------------------------------------
016300 A000-OPEN-ROUTINE.
016400*-----------------------------------------------------------------
016410*    OPENS THE ACCOUNT MASTER I-O SO BOTH THE LOAD (B000) AND THE
016420*    REWRITE (D700) CAN USE THE SAME FILE CONNECTION.  TRANOUT IS
016430*    NOT OPENED HERE - IT IS OPENED AND CLOSED AROUND EACH WRITE
016440*    IN D800 INSTEAD, SINCE IT MAY NOT BE TOUCHED AT ALL ON A
016450*    REJECTED LEG.
016500     OPEN I-O ACCTMAS.
016600     IF NOT WK-C-SUCCESSFUL
016700        DISPLAY "CBEPOST - OPEN FILE ERROR - ACCTMAS"
016800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900        MOVE "90"                TO LK-POST-STATUS
017000        MOVE "ACCOUNT-NOT-FOUND" TO LK-POST-REJECT-REASON
017100     END-IF.
017200 A099-OPEN-ROUTINE-EX.
017300     EXIT.
017400
017500*-----------------------------------------------------------------
017600 B000-LOAD-TABLE.
017700*-----------------------------------------------------------------
017710*    READS ACCTMAS FROM RELATIVE RECORD 1 FORWARD AND BUILDS THE
017720*    IN-MEMORY WS-ACCT-TABLE (CBACCW) SO C000 CAN SEARCH ALL
017730*    RATHER THAN RE-READING THE FILE ONE ACCOUNT AT A TIME - THE
017740*    SAME LOAD-ONCE/SEARCH-MANY PATTERN USED BY CBESTA FOR THE
017750*    STATUS FILE.
017800     MOVE 0                       TO WS-ACCT-ENTRY-CT
017900                                     WS-NEXT-RELKEY.
018000     MOVE "N"                     TO WS-EOF-SW.
018100     PERFORM B100-READ-NEXT
018200        THRU B199-READ-NEXT-EX
018300        UNTIL WS-EOF.
018310*        LAST SUCCESSFULLY-READ RELATIVE KEY PARKED HERE PURELY
018320*        FOR THE DIAGNOSTIC DISPLAY CARRIED ON WS-LAST-RELKEY'S
018330*        DECLARATION ABOVE.
018400     MOVE WS-ACCT-RELKEY          TO WS-LAST-RELKEY.
018500 B099-LOAD-TABLE-EX.
018600     EXIT.
018700
018800 B100-READ-NEXT.
018810*    RELATIVE KEYS ARE TRIED IN STRICT SEQUENCE 1, 2, 3 ... -
018820*    ACCTMAS HAS NO GAPS BY HOUSE CONVENTION, SO THE FIRST "NOT
018830*    FOUND" OR "END OF FILE" RESULT MARKS THE TRUE END OF THE
018840*    TABLE, NOT A HOLE TO SKIP PAST.
018900     ADD 1 TO WS-NEXT-RELKEY.
019000     MOVE WS-NEXT-RELKEY          TO WS-ACCT-RELKEY.
019100     READ ACCTMAS.
019200     IF WK-C-SUCCESSFUL
019210*        SIX MOVES BELOW COPY EVERY FIELD C000/D000 WILL NEED OFF
019220*        THE FD RECORD, SINCE ACCTMAS-RECORD GOES OUT OF SCOPE
019230*        THE MOMENT B100 ADVANCES TO THE NEXT RELATIVE RECORD.
019300        ADD 1 TO WS-ACCT-ENTRY-CT
019400        SET WS-ACCT-IDX           TO WS-ACCT-ENTRY-CT
019500        MOVE WS-ACCT-RELKEY       TO
019600                  WS-ACCT-T-RELKEY(WS-ACCT-IDX)
019700        MOVE ACCT-ACCOUNT-ID      TO WS-ACCT-T-ID(WS-ACCT-IDX)
019800        MOVE ACCT-ACCOUNT-NUMBER  TO
019900                  WS-ACCT-T-NUMBER(WS-ACCT-IDX)
020000        MOVE ACCT-CURRENCY-CODE   TO WS-ACCT-T-CCY(WS-ACCT-IDX)
020100        MOVE ACCT-BALANCE         TO
020200                  WS-ACCT-T-BALANCE(WS-ACCT-IDX)
020300        MOVE ACCT-STATUS          TO
020400                  WS-ACCT-T-STATUS(WS-ACCT-IDX)
020500        MOVE ACCT-VERSION         TO
020600                  WS-ACCT-T-VERSION(WS-ACCT-IDX)
020700     ELSE
020800        IF WK-C-END-OF-FILE OR WK-C-RECORD-NOT-FOUND
020900           MOVE "Y"               TO WS-EOF-SW
021000        ELSE
021100           DISPLAY "CBEPOST - READ FILE ERROR - ACCTMAS"
021200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021300           MOVE "Y"               TO WS-EOF-SW
021400        END-IF
021500     END-IF.
021600*    BELT-AND-BRACES TABLE-CEILING GUARD - SEE CBE042 ABOVE.
021700     IF WS-NEXT-RELKEY > 5000
021800        MOVE "Y"                  TO WS-EOF-SW
021900     END-IF.
022000 B199-READ-NEXT-EX.
022100     EXIT.
022200
022300*-----------------------------------------------------------------
022400 C000-POST-LEG.
022500*-----------------------------------------------------------------
022510*    LOOKS THE LEG'S ACCOUNT-NUMBER UP IN THE IN-MEMORY TABLE AND
022520*    RUNS THE THREE GATING CHECKS IN A FIXED ORDER - ACCOUNT
022530*    FOUND, ACCOUNT ACTIVE, CURRENCY MATCHES - BEFORE EVER
022540*    TOUCHING THE BALANCE.  SEE CBE024 ABOVE FOR WHY CURRENCY IS
022550*    CHECKED BEFORE BALANCE SUFFICIENCY.
022600     MOVE "N"                     TO WS-MATCH-SW.
022700     IF WS-ACCT-ENTRY-CT > 0
022800        SEARCH ALL WS-ACCT-TABLE
022900           AT END
023000              MOVE "N"            TO WS-MATCH-SW
023100           WHEN WS-ACCT-T-NUMBER(WS-ACCT-IDX) = LK-POST-ACCT-NO
023200              MOVE "Y"            TO WS-MATCH-SW
023300        END-SEARCH
023400     END-IF.
023500
023600     IF NOT WS-MATCH-FOUND
023700        MOVE "23"                   TO LK-POST-STATUS
023800        MOVE "ACCOUNT-NOT-FOUND"    TO LK-POST-REJECT-REASON
023900     ELSE
023910*        ECHOES THE INTERNAL ACCOUNT-ID BACK TO CBEEVT EVEN ON A
023920*        LEG THAT GOES ON TO REJECT FOR INACTIVE/CURRENCY/BALANCE -
023930*        THE CALLER MAY WANT IT FOR THE TRANSACTION LOG REGARDLESS.
024000        MOVE WS-ACCT-T-ID(WS-ACCT-IDX)
024100                                     TO LK-POST-ACCOUNT-ID
024200        IF WS-ACCT-T-STATUS(WS-ACCT-IDX) NOT = "ACTIVE"
024300           MOVE "24"                TO LK-POST-STATUS
024400           MOVE "INACTIVE-ACCOUNT"  TO LK-POST-REJECT-REASON
024500        ELSE
024600           IF WS-ACCT-T-CCY(WS-ACCT-IDX) NOT = LK-POST-CCY
024700              MOVE "25"             TO LK-POST-STATUS
024800              MOVE "CURRENCY-MISMATCH"
024900                                     TO LK-POST-REJECT-REASON
025000           ELSE
025100              PERFORM D000-APPLY-MOVEMENT
025200                 THRU D099-APPLY-MOVEMENT-EX
025300           END-IF
025400        END-IF
025500     END-IF.
025600 C099-POST-LEG-EX.
025700     EXIT.
025800
025900*-----------------------------------------------------------------
026000 D000-APPLY-MOVEMENT.
026100*-----------------------------------------------------------------
026110*    A DEBIT LEG IS GATED BY D400 BEFORE THE NEW BALANCE IS EVEN
026120*    COMPUTED; A CREDIT LEG HAS NO GATE AT ALL - THERE IS NO SUCH
026130*    THING AS "TOO MUCH MONEY" ON A CREDIT, PER SPEC.
026200     IF LK-POST-IS-DEBIT
026300        PERFORM D400-CHECK-SUFFICIENT-BALANCE
026400           THRU D499-CHECK-SUFFICIENT-BALANCE-EX
026500        IF LK-POST-OK
026600           COMPUTE WS-NEW-BALANCE ROUNDED =
026700              WS-ACCT-T-BALANCE(WS-ACCT-IDX) - LK-POST-AMT
026800        END-IF
026900     ELSE
027000        COMPUTE WS-NEW-BALANCE ROUNDED =
027100           WS-ACCT-T-BALANCE(WS-ACCT-IDX) + LK-POST-AMT
027200     END-IF.
027300
027310*    LK-POST-OK IS STILL "00" HERE UNLESS D400 ALREADY REJECTED
027320*    THE DEBIT - THIS TEST IS WHAT SKIPS THE REWRITE BELOW ON A
027330*    REJECTED DEBIT LEG WITHOUT A SEPARATE ELSE AT EVERY LEVEL.
027400     IF LK-POST-OK
027500        IF WS-NEW-BALANCE < 0
027600*           DEFENSIVE CHECK PER HOUSE STANDARD - SHOULD BE
027700*           UNREACHABLE, D400 ALREADY GUARDS THE DEBIT LEG.
027800           MOVE "26"                 TO LK-POST-STATUS
027900           MOVE "INSUFFICIENT-BALANCE"
028000                                      TO LK-POST-REJECT-REASON
028100        ELSE
028200           PERFORM D700-REWRITE-ACCOUNT
028300              THRU D799-REWRITE-ACCOUNT-EX
028400           IF LK-POST-OK
028500              PERFORM D800-WRITE-TRANSACTION
028600                 THRU D899-WRITE-TRANSACTION-EX
028700           END-IF
028800        END-IF
028900     END-IF.
029000 D099-APPLY-MOVEMENT-EX.
029100     EXIT.
029200
029300*-----------------------------------------------------------------
029400 D400-CHECK-SUFFICIENT-BALANCE.
029500*-----------------------------------------------------------------
029510*    STRICT LESS-THAN, NOT LESS-THAN-OR-EQUAL - A DEBIT THAT
029520*    LEAVES THE BALANCE AT EXACTLY ZERO IS ALLOWED.  SEE CBE008
029530*    ABOVE - THIS WAS ONCE WRONG AND REJECTED A ZERO-BALANCE
029540*    RESULT AS INSUFFICIENT.
029600     IF WS-ACCT-T-BALANCE(WS-ACCT-IDX) < LK-POST-AMT
029700        MOVE "26"                    TO LK-POST-STATUS
029800        MOVE "INSUFFICIENT-BALANCE"  TO LK-POST-REJECT-REASON
029900     END-IF.
030000 D499-CHECK-SUFFICIENT-BALANCE-EX.
030100     EXIT.
030200
030300*-----------------------------------------------------------------
030400 D700-REWRITE-ACCOUNT.
030500*-----------------------------------------------------------------
030510*    RE-READS THE ROW BY ITS REMEMBERED RELATIVE KEY RATHER THAN
030520*    REWRITING STRAIGHT FROM THE TABLE - THAT WAY THE RECORD
030530*    CURRENTLY SITTING IN THE FD AREA BEFORE REWRITE IS ALWAYS
030540*    THE SAME ONE ACCTMAS LAST POSITIONED ON.  UPDATED-AT AND
030550*    ACCT-VERSION ARE MAINTAINED ON EVERY SUCCESSFUL REWRITE -
030560*    SEE CBE030 ABOVE.
030600     ACCEPT WS-RUN-DATE-AREA FROM DATE YYYYMMDD.
030700     MOVE WS-ACCT-T-RELKEY(WS-ACCT-IDX) TO WS-ACCT-RELKEY.
030800     READ ACCTMAS.
030900     IF WK-C-SUCCESSFUL
030910*        BALANCE UPDATED ON BOTH THE FD RECORD AND THE TABLE ROW,
030920*        SAME REASONING AS CBETXN'S D700 - THE TABLE COPY MATTERS
030930*        IF A LATER LEG OF THE SAME EVENT TOUCHES THIS ACCOUNT
030940*        AGAIN BEFORE THE NEXT LOAD.
031000        MOVE WS-NEW-BALANCE       TO ACCT-BALANCE
031100        MOVE WS-NEW-BALANCE       TO
031200                  WS-ACCT-T-BALANCE(WS-ACCT-IDX)
031210*        FIXED-FORMAT TIMESTAMP, SAME ISO-STYLE LITERAL SHAPE USED
031220*        THROUGHOUT THE SYSTEM.
031300        STRING WS-RUN-DATE-AREA "000000.000000-0000"
031400           DELIMITED BY SIZE INTO ACCT-UPDATED-AT
031410*        OPTIMISTIC-LOCK COUNTER - SEE CBE009/CBE030 AND CBACCT.
031500        ADD 1 TO ACCT-VERSION
031600        MOVE ACCT-VERSION         TO
031700                  WS-ACCT-T-VERSION(WS-ACCT-IDX)
031800        REWRITE ACCTMAS-RECORD.
031900        IF NOT WK-C-SUCCESSFUL
032000           DISPLAY "CBEPOST - REWRITE FILE ERROR - ACCTMAS"
032100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032200           MOVE "91"              TO LK-POST-STATUS
032300        ELSE
032400           MOVE WS-NEW-BALANCE    TO LK-POST-NEW-BALANCE
032500        END-IF
032600     ELSE
032700        DISPLAY "CBEPOST - RE-READ FILE ERROR - ACCTMAS"
032800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032900        MOVE "92"                 TO LK-POST-STATUS
033000     END-IF.
033100 D799-REWRITE-ACCOUNT-EX.
033200     EXIT.
033300
033400*-----------------------------------------------------------------
033500 D800-WRITE-TRANSACTION.
033600*-----------------------------------------------------------------
033610*    TRANOUT IS OPENED EXTEND AND CLOSED AGAIN IMMEDIATELY AROUND
033620*    THIS SINGLE WRITE, RATHER THAN HELD OPEN FOR THE WHOLE RUN -
033630*    THAT WAY A LEG THAT NEVER REACHES THIS PARAGRAPH (REJECTED
033640*    EARLIER IN C000 OR D000) NEVER TOUCHES THE LOG FILE AT ALL,
033650*    AND A CRASH MID-RUN LEAVES TRANOUT IN A CLEAN CLOSED STATE.
033700     OPEN EXTEND TRANOUT.
033800     IF NOT WK-C-TRAN-OK
033900        DISPLAY "CBEPOST - OPEN FILE ERROR - TRANOUT"
034000        DISPLAY "FILE STATUS IS " WK-C-TRAN-STATUS
034100        MOVE "93"                 TO LK-POST-STATUS
034200     ELSE
034210*        TRANSACTION-ID PREFIX+SEQUENCE BUILD, SAME SHAPE AS
034220*        CBETXN'S EQUIVALENT MOVE IN ITS OWN D800.
034300        MOVE LK-POST-SEQ          TO WS-TRANID-SEQ
034400        INITIALIZE TRANOUT-RECORD
034500        MOVE WS-TRAN-ID-AREA      TO TRAN-TRANSACTION-ID
034600        MOVE LK-POST-ACCOUNT-ID   TO TRAN-ACCOUNT-ID
034700        MOVE LK-POST-AMT          TO TRAN-AMOUNT
034710*            DEBIT/CREDIT FLAG DRIVES THE LOG'S TRAN-TYPE LITERAL
034720*            DIRECTLY, SAME AS CBETXN'S EQUIVALENT TEST.
034800        IF LK-POST-IS-DEBIT
034900           MOVE "DEBIT"           TO TRAN-TYPE
035000        ELSE
035100           MOVE "CREDIT"          TO TRAN-TYPE
035200        END-IF
035300        MOVE LK-POST-CCY          TO TRAN-CURRENCY-CODE
035310*            BALANCE-AFTER IS THE SAME FIGURE JUST REWRITTEN TO
035320*            ACCTMAS IN D700 - LOGGED HERE SO THE LEDGER
035330*            RECONCILIATION JOB CAN READ IT STRAIGHT OFF TRANOUT
035340*            WITHOUT JOINING BACK TO ACCTMAS.
035400        MOVE WS-NEW-BALANCE       TO TRAN-BALANCE-AFTER
035500        STRING WS-RUN-DATE-AREA "000000.000000-0000"
035600           DELIMITED BY SIZE INTO TRAN-CREATED-AT
035700        MOVE "COMPLETED"          TO TRAN-STATUS
035800        WRITE TRANOUT-RECORD.
035900        IF NOT WK-C-TRAN-OK
036000           DISPLAY "CBEPOST - WRITE FILE ERROR - TRANOUT"
036100           DISPLAY "FILE STATUS IS " WK-C-TRAN-STATUS
036200           MOVE "94"              TO LK-POST-STATUS
036300        END-IF
036400        CLOSE TRANOUT
036500     END-IF.
036600 D899-WRITE-TRANSACTION-EX.
036700     EXIT.
036800
036900*-----------------------------------------------------------------
037000 Z000-END-PROGRAM-ROUTINE.
037100*-----------------------------------------------------------------
037110*    CLOSES ACCTMAS ONLY - TRANOUT IS ALREADY CLOSED (OR WAS
037120*    NEVER OPENED) BY THE TIME CONTROL REACHES HERE, SEE D800.
037200     CLOSE ACCTMAS.
037300     IF NOT WK-C-SUCCESSFUL
037400        DISPLAY "CBEPOST - CLOSE FILE ERROR - ACCTMAS"
037500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037600     END-IF.
037700 Z999-END-PROGRAM-ROUTINE-EX.
037800     EXIT.
037900*****************************************************************
038000************** END OF PROGRAM SOURCE -  CBEPOST ****************
038100*****************************************************************
