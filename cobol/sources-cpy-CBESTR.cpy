000100*****************************************************************
000200* COPYBOOK     CBESTR
000300* DESCRIPTION : CBMM-EVENT STATUS RECORD - ONE ROW PER INPUT
000400*               EVENT, WRITTEN WHEN THE EVENT IS FIRST SEEN AND
000500*               REWRITTEN AS IT MOVES PENDING/PROCESSING/
000600*               COMPLETED/FAILED.  FILE EVSTAT IS ORGANIZATION
000700*               RELATIVE; LOOKUP BY EVENT-ID (DUPLICATE CHECK)
000800*               IS DONE AGAINST AN IN-MEMORY TABLE - SEE CBESTW.
000900*****************************************************************
001000* HISTORY OF MODIFICATION:
001100*****************************************************************
001200* TAG    DATE       DEV    DESCRIPTION                        TAG
001300*------  ---------  -----  ---------------------------------------
001400* CBE003 18 APR 91  RLW -  INITIAL VERSION.                       CBE003
001500*------  ---------  -----  ---------------------------------------
001600* CBE022 07 JUL 01  GFS -  RETRY-COUNT ADDED, ALWAYS ZERO IN      CBE022
001700*                          THIS BATCH - NO RETRY LOOP HERE.
001800*------  ---------  -----  ---------------------------------------
001900* CBE031 11 FEB 05  MTT -  SPLIT THE IN-MEMORY TABLE OUT TO ITS   CBE031
002000*                          OWN COPYBOOK, CBESTW - IT DOES NOT
002100*                          BELONG IN THE FD RECORD LAYOUT.
002200*****************************************************************
002300 01  EVSTAT-RECORD                  PIC X(125).
002400 01  EVSTAT-R REDEFINES EVSTAT-RECORD.
002410*        THE EVENT-STATUS FILE'S LOGICAL KEY - THERE IS NO FILE-
002420*        SYSTEM-LEVEL KEY ON A RELATIVE FILE, SO EVERY LOOKUP
002430*        AGAINST THIS FIELD GOES THROUGH THE IN-MEMORY TABLE IN
002440*        CBESTW.
002500     05  EVST-EVENT-ID                PIC X(100).
002510*        PENDING -> PROCESSING -> COMPLETED/FAILED IS THE ONLY
002520*        PATH THIS BATCH EVER DRIVES (SEE CBEEVT) - RETRYING IS
002530*        CARRIED FOR A FUTURE RETRY JOB, NOT WRITTEN BY ANY
002540*        PROGRAM IN THIS SYSTEM TODAY.
002600     05  EVST-EVENT-STATUS            PIC X(10).
002700         88  EVST-IS-PENDING                 VALUE "PENDING".
002800         88  EVST-IS-PROCESSING              VALUE "PROCESSING".
002900         88  EVST-IS-COMPLETED               VALUE "COMPLETED".
003000         88  EVST-IS-FAILED                  VALUE "FAILED".
003100         88  EVST-IS-RETRYING                VALUE "RETRYING".
003110*        ALWAYS ZERO IN THIS BATCH - SEE CBE022 ABOVE.
003200     05  EVST-RETRY-COUNT             PIC 9(09).
003300     05  FILLER                       PIC X(06) VALUE SPACES.
