000100*****************************************************************
000200* COPYBOOK     CBEVNT
000300* DESCRIPTION : CBMM-EVENT INPUT RECORD - ONE FLATTENED EVENT
000400*               PER LINE OF THE NIGHTLY/AD-HOC BATCH INPUT FILE
000500*               CBEVTIN.  ORIGIN SIDE DEBITS, DESTINATION SIDE
000600*               CREDITS - POSSIBLY IN DIFFERENT CURRENCIES.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* TAG    DATE       DEV    DESCRIPTION                        TAG
001100*------  ---------  -----  ---------------------------------------
001200* CBE002 02 APR 91  RLW -  INITIAL VERSION.                       CBE002
001300*------  ---------  -----  ---------------------------------------
001400* CBE018 14 JAN 00  GFS -  EXPANDED EVENT-TYPE FROM X(40) TO      CBE018
001500*                          X(100) PER THE UPSTREAM EVENT
001600*                          GATEWAY'S WIDER CLASSIFICATION CODES.
001700*****************************************************************
001800 01  CBEVTIN-RECORD                 PIC X(356).
001900 01  CBEVTIN-R REDEFINES CBEVTIN-RECORD.
002000     05  EVT-EVENT-ID                PIC X(100).
002100     05  EVT-EVENT-TYPE               PIC X(100).
002200     05  EVT-OPERATION-DATE           PIC X(26).
002210*
002220*    ALTERNATE VIEW OF THE OPERATION-DATE STAMP, SPLIT INTO ITS
002230*    ISO-8601 CALENDAR COMPONENTS - USED ONLY WHEN THE RUN-LOG
002240*    NEEDS TO ECHO THE EVENT'S OWN OPERATION DATE RATHER THAN
002250*    THE RUN DATE.  MUST FOLLOW EVT-OPERATION-DATE DIRECTLY -
002260*    REDEFINES MAY NOT SKIP OVER SIBLING FIELDS.
002270*
002280     05  EVT-OPDTE-STAMP REDEFINES EVT-OPERATION-DATE.
002290         10  EVT-OPDTE-YYYY           PIC 9(04).
002292         10  EVT-OPDTE-MM             PIC 9(02).
002294         10  EVT-OPDTE-DD             PIC 9(02).
002296         10  EVT-OPDTE-REST           PIC X(18).
002300     05  EVT-ORIGIN-ACCOUNT-NUMBER    PIC X(50).
002400     05  EVT-ORIGIN-CURRENCY          PIC X(03).
002500     05  EVT-ORIGIN-AMOUNT            PIC S9(13)V9(02) COMP-3.
002600     05  EVT-DEST-ACCOUNT-NUMBER      PIC X(50).
002700     05  EVT-DEST-CURRENCY            PIC X(03).
002800     05  EVT-DEST-AMOUNT              PIC S9(13)V9(02) COMP-3.
002900     05  FILLER                       PIC X(08) VALUE SPACES.
