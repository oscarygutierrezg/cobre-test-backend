000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     CBEMAIN.
000500 AUTHOR.         R L WESCOTT.
000600 INSTALLATION.   CORRESPONDENT BANKING SYSTEMS.
000700 DATE-WRITTEN.   02 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*-----------------------------------------------------------------
001100*DESCRIPTION : NIGHTLY/AD-HOC BATCH DRIVER FOR THE CBMM CROSS-
001200*              BORDER MONEY MOVEMENT EVENT POSTING RUN.  READS
001300*              THE FLAT EVENT FILE CBEVTIN SEQUENTIALLY, SKIPS
001400*              BLANK LINES, HANDS EACH EVENT TO CBEEVT, ROLLS THE
001500*              BATCH CONTROL TOTALS AND PRINTS THE END-OF-RUN
001600*              CONTROL REPORT.  NO CONTROL-BREAK KEY - THE RUN IS
001700*              FLAT, ONE LINE TOTAL AT THE END.
001800*=================================================================
001900* HISTORY OF AMENDMENT :
002000*=================================================================
002100* CBE000 - RLW - 02/05/1991 - INITIAL VERSION.
002200*-----------------------------------------------------------------
002300* CBE010 - HGT - 02/09/1994 - BLANK-LINE SKIP ADDED TO A100 - THE
002400*                OPERATOR COPY JOB WAS LEAVING A TRAILING BLANK
002500*                RECORD THAT WAS BEING COUNTED AS AN EVENT.
002600*-----------------------------------------------------------------
002700* CBE014 - PKN - 19/08/1998 - Y2K REMEDIATION - WK-C-RUN-DATE-CEN
002800*                PICKS UP THE CENTURY FROM THE SYSTEM CLOCK.
002900*-----------------------------------------------------------------
003000* CBE017 - PKN - 22/12/1999 - Y2K FOLLOW-UP - CONTROL REPORT RUN
003100*                DATE LINE NOW PRINTS THE FULL 4-DIGIT YEAR.
003200*-----------------------------------------------------------------
003300* CBE023 - GFS - 03/12/2001 - TICKET CBE-810 - TOTAL-EVENTS-READ
003400*                VS POSTED+REJECTED CROSS-FOOT CHECK ADDED AT
003500*                Z100 AS A BELT-AND-SUSPENDERS SANITY CHECK.
003600*-----------------------------------------------------------------
003700* CBE028 - MTT - 20/08/2004 - TICKET CBE-990 - CONTROL REPORT
003800*                AMOUNT FIELDS WIDENED TO MATCH THE REVISED
003900*                S9(15)V9(2) LEDGER PICTURE.
004000*-----------------------------------------------------------------
004100* CBE040 - DPJ - 11/01/2010 - REMOVED THE OBSOLETE UPSI-0 RERUN
004200*                SWITCH TEST - THE JOB IS ALWAYS RUN FROM THE
004300*                BEGINNING OF THE INPUT FILE NOW.
004400*-----------------------------------------------------------------
004410* CBE049 - DPJ - 14/06/2011 - TICKET CBE-1120 - NO CODE CHANGE,
004420*                COMMENTS ADDED THROUGHOUT AT THE REQUEST OF
004430*                QA AFTER A WALKTHROUGH TURNED UP TWO PEOPLE WITH
004440*                DIFFERENT READS OF WHAT B000 WAS ROLLING AND WHY.
004450*=================================================================
004500 ENVIRONMENT DIVISION.
004600*****************************************************************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                   C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005310*    CBEVTIN - THE NIGHTLY/AD-HOC EVENT FEED, ONE FLATTENED EVENT
005320*    PER LINE, BUILT BY THE UPSTREAM EVENT GATEWAY EXTRACT JOB.
005400     SELECT CBEVTIN ASSIGN TO DATABASE-CBEVTIN
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS WK-C-FILE-STATUS.
005700
005710*    CTLRPT - THE END-OF-RUN CONTROL REPORT, ONE COPY PRINTED
005720*    PER RUN AND ROUTED TO THE OPERATOR'S OUTPUT QUEUE.
005800     SELECT CTLRPT ASSIGN TO DATABASE-CTLRPT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS WK-C-RPT-STATUS.
006100*****************************************************************
006200 DATA DIVISION.
006300*****************************************************************
006400 FILE SECTION.
006500*****************************
006600 FD  CBEVTIN
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS CBEVTIN-RECORD.
006810*    LAYOUT IS SHARED WITH CBEEVT (WHICH RECEIVES THE SAME EVENT
006820*    BY LINKAGE, NOT BY FD) AND CBESTA - SEE CBEVNT FOR FIELD-BY-
006830*    FIELD COMMENTARY, NOT REPEATED HERE.
006900     COPY CBEVNT.
007000
007100 FD  CTLRPT
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS WS-RPT-LINE.
007310*    80-BYTE PRINT LINE, NO CARRIAGE-CONTROL BYTE - THE OPERATOR
007320*    OUTPUT QUEUE HANDLES SPACING, THIS SHOP NEVER CODED AN ASA
007330*    CONTROL CHARACTER INTO CBEMAIN'S REPORTS.
007400 01  WS-RPT-LINE                      PIC X(80).
007500*****************************
007600 WORKING-STORAGE SECTION.
007700*****************************
007800 01  FILLER                          PIC X(24) VALUE
007900     "** PROGRAM CBEMAIN **".
008000
008200     COPY CBCOMN.
008300
008400 01  WK-C-RPT-STATUS                 PIC X(02) VALUE "00".
008500     88  WK-C-RPT-OK                        VALUE "00".
008600
008700*    BATCH CONTROL TOTALS ROLLED ACROSS THE WHOLE RUN AND PRINTED
008800*    ON THE END-OF-JOB CONTROL REPORT - EVERY COUNTER CARRIED COMP
008810*    PER HOUSE STANDARD.
008900 01  WS-CONTROL-TOTALS.
008910*        ONE EVENT, ONE INCREMENT - ADVANCED IN A100 FOR EVERY
008920*        NON-BLANK LINE OF CBEVTIN, BEFORE CBEEVT IS EVEN CALLED.
009000     05  WS-EVENTS-READ-CT           PIC 9(09) COMP VALUE 0.
009010*        THESE TWO ARE MUTUALLY EXCLUSIVE PER EVENT AND MUST SUM
009020*        TO WS-EVENTS-READ-CT AT END OF RUN - SEE Z100'S CROSS-
009030*        FOOT CHECK BELOW.
009040*        POSTED MEANS LK-EVT-POSTED CAME BACK FROM CBEEVT SET -
009050*        I.E. BOTH LEGS WENT ALL THE WAY TO COMPLETED.  ANY OTHER
009060*        OUTCOME, INCLUDING A PARTIAL POST THAT CBEEVT BACKED OUT
009070*        ITSELF, FALLS INTO REJECTED FROM CBEMAIN'S POINT OF VIEW.
009100     05  WS-EVENTS-POSTED-CT         PIC 9(09) COMP VALUE 0.
009200     05  WS-EVENTS-REJECTED-CT       PIC 9(09) COMP VALUE 0.
009210*        LEG COUNTS - 0 OR 1 PER EVENT PER SIDE, ROLLED FROM
009220*        LK-EVT-DEBITS-POSTED/LK-EVT-CREDITS-POSTED EACH TIME.
009230*        A REJECTED EVENT CONTRIBUTES ZERO TO BOTH - CBEEVT ONLY
009240*        SETS THESE FLAGS AFTER BOTH LEGS POST CLEAN.
009300     05  WS-DEBITS-POSTED-CT         PIC 9(09) COMP VALUE 0.
009400     05  WS-CREDITS-POSTED-CT        PIC 9(09) COMP VALUE 0.
009410*        MONEY TOTALS - ZONED... NO, PACKED COMP-3, SAME PICTURE
009420*        AS THE LEDGER AMOUNT FIELDS THEY ARE ROLLED FROM.  NOTE
009430*        THESE ARE ORIGIN-CURRENCY AND DEST-CURRENCY AMOUNTS
009440*        MIXED TOGETHER - THE CONTROL REPORT IS A COUNT-OF-
009450*        TRANSACTIONS CHECK, NOT A CURRENCY-BALANCED FIGURE, SO
009460*        NO ATTEMPT IS MADE TO CONVERT OR SEPARATE BY CCY HERE.
009500     05  WS-AMOUNT-DEBITED           PIC S9(15)V9(02) COMP-3
009600                                                   VALUE 0.
009700     05  WS-AMOUNT-CREDITED          PIC S9(15)V9(02) COMP-3
009800                                                   VALUE 0.
009900
010000 01  WS-WORK-AREA.
010100     05  WS-EOF-SW                   PIC X(01) VALUE "N".
010200         88  WS-EOF                        VALUE "Y".
010210*        HOLDS THE RAW INPUT LINE JUST LONG ENOUGH FOR THE
010220*        BLANK-LINE TEST IN A100 - SEE CBE010 ABOVE.  SIZED TO
010230*        MATCH CBEVTIN-RECORD EXACTLY SO THE SPACES TEST BELOW
010240*        CANNOT FALSE-POSITIVE ON A SHORT MOVE.
010300     05  WS-BLANK-TEST               PIC X(356).
010400     05  FILLER                      PIC X(09) VALUE SPACES.
010410*
010420*    ONE-GLANCE SWITCH VIEW OF WS-WORK-AREA FOR THE ABEND-LOG
010430*    DISPLAY, SAME CONVENTION CARRIED IN CBEEVT/CBETXN FOR THEIR
010440*    OWN WORK AREAS.  MUST BE THE SAME SIZE AS THE GROUP IT
010450*    REDEFINES - NOT SHRUNK, NOT WIDENED.
010460*
010470 01  WS-WORK-SW-R REDEFINES WS-WORK-AREA.
010480     05  WS-WORK-SW-SINGLE           PIC X(01).
010490     05  FILLER                      PIC X(365).
010500
010600*    RUN-DATE WORK AREA, SPLIT INTO ITS CENTURY/YEAR/MONTH/DAY
010700*    COMPONENTS SO Z100 CAN EDIT THE "RUN DATE :" LINE OF THE
010800*    CONTROL REPORT WITHOUT A STRING/UNSTRING AT REPORT TIME.
010900 01  WS-RUN-DATE-AREA                PIC X(08) VALUE SPACES.
011000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-AREA.
011100     05  WS-RUN-YYYY                 PIC 9(04).
011200     05  WS-RUN-MM                   PIC 9(02).
011300     05  WS-RUN-DD                   PIC 9(02).
011400
011500*    EDITED VIEW OF EACH CONTROL-REPORT COUNT/AMOUNT LINE - ONE
011600*    WORK AREA REUSED FOR ALL SIX COUNT LINES, REDEFINED INTO A
011700*    LABEL PORTION AND AN EDITED-NUMBER PORTION.
011800 01  WS-RPT-COUNT-LINE.
011900     05  WS-RPT-LABEL                PIC X(38).
012000     05  WS-RPT-COUNT-ED             PIC ZZZ,ZZZ,ZZ9.
012100 01  WS-RPT-AMOUNT-LINE REDEFINES WS-RPT-COUNT-LINE.
012200     05  WS-RPT-AMT-LABEL            PIC X(38).
012300     05  WS-RPT-AMOUNT-ED            PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
012400
012500*    SUB-LINKAGE AREA CALLED DOWN TO CBEEVT FOR EACH EVENT -
012600*    LOADED FROM THE EVENT RECORD JUST READ.
012800     COPY CBLKEV.
012900
013000*****************************************************
013100 PROCEDURE DIVISION.
013200*****************************************************
013300 MAIN-MODULE.
013310*    ONE PASS OVER CBEVTIN, THEN ONE CONTROL REPORT - THE WHOLE
013320*    RUN HAS NO CONTROL-BREAK KEY AND NO RERUN-FROM-CHECKPOINT
013330*    LOGIC, SEE CBE040 ABOVE.  THE CONTROL REPORT IS ONLY WRITTEN
013340*    WHEN OPEN SUCCEEDED FOR BOTH FILES - A RUN THAT CANNOT OPEN
013350*    ITS INPUT PRODUCES NO REPORT AT ALL, NOT AN EMPTY ONE.
013400     PERFORM A000-OPEN-ROUTINE
013500        THRU A099-OPEN-ROUTINE-EX.
013600     IF WK-C-SUCCESSFUL
013700        PERFORM A100-PROCESS-EVENTS
013800           THRU A199-PROCESS-EVENTS-EX
013900           UNTIL WS-EOF
014000        PERFORM Z100-WRITE-CONTROL-REPORT
014100           THRU Z199-WRITE-CONTROL-REPORT-EX
014200     END-IF.
014300     PERFORM Z000-END-PROGRAM-ROUTINE
014400        THRU Z999-END-PROGRAM-ROUTINE-EX.
014500     GOBACK.
014600
014700*-----------------------------------------------------------------
014800 A000-OPEN-ROUTINE.
014900*-----------------------------------------------------------------
014910*    CTLRPT IS ONLY OPENED IF CBEVTIN OPENED CLEAN - NO SENSE
014920*    CREATING AN EMPTY CONTROL REPORT FOR A RUN THAT CANNOT READ
014930*    ITS INPUT.  A CTLRPT OPEN FAILURE IS FORCED INTO WK-C-FILE-
014940*    STATUS SO MAIN-MODULE'S SINGLE WK-C-SUCCESSFUL TEST CATCHES
014950*    EITHER FAILURE.
015000     OPEN INPUT CBEVTIN.
015100     IF NOT WK-C-SUCCESSFUL
015200        DISPLAY "CBEMAIN - OPEN FILE ERROR - CBEVTIN"
015300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015400     ELSE
015500        OPEN OUTPUT CTLRPT
015600        IF NOT WK-C-RPT-OK
015700           DISPLAY "CBEMAIN - OPEN FILE ERROR - CTLRPT"
015800           DISPLAY "FILE STATUS IS " WK-C-RPT-STATUS
015900           MOVE "99"             TO WK-C-FILE-STATUS
015910*              "99" IS NOT A REAL FILE STATUS VALUE - IT IS
015920*              BORROWED HERE PURELY TO FLIP WK-C-SUCCESSFUL OFF
015930*              SO MAIN-MODULE SKIPS THE PROCESSING LOOP BELOW.
016000        END-IF
016100     END-IF.
016200     MOVE "N"                    TO WS-EOF-SW.
016300 A099-OPEN-ROUTINE-EX.
016400     EXIT.
016500
016600*-----------------------------------------------------------------
016700 A100-PROCESS-EVENTS.
016800*-----------------------------------------------------------------
016810*    READS ONE LINE OF CBEVTIN AND EITHER SKIPS IT (BLANK) OR
016820*    HANDS IT DOWN TO B000 TO BE DRIVEN THROUGH CBEEVT - NOTHING
016830*    ELSE IN THE PROGRAM TOUCHES CBEVTIN-RECORD DIRECTLY.
016900     READ CBEVTIN
017000        AT END
017100           MOVE "Y"              TO WS-EOF-SW
017200     END-READ.
017300     IF NOT WS-EOF
017400        MOVE CBEVTIN-RECORD      TO WS-BLANK-TEST
017500        IF WS-BLANK-TEST = SPACES
017600*           BLANK LINE - SKIPPED, NOT COUNTED - SEE CBE010.  NOTE
017610*           THIS TEST RUNS AGAINST THE WHOLE 356-BYTE RECORD, NOT
017620*           JUST THE EVENT-ID, SO A LINE THAT IS ALL SPACES IN
017630*           EVERY FIELD SKIPS EVEN IF SOME UPSTREAM BUG LEFT THE
017640*           EVENT-ID NON-BLANK AND EVERYTHING ELSE BLANK - THAT
017650*           HAS NEVER HAPPENED IN PRACTICE BUT THE TEST IS CHEAP.
017700           CONTINUE
017800        ELSE
017900           ADD 1 TO WS-EVENTS-READ-CT
018000           PERFORM B000-DRIVE-ONE-EVENT
018100              THRU B099-DRIVE-ONE-EVENT-EX
018200        END-IF
018300     END-IF.
018400 A199-PROCESS-EVENTS-EX.
018500     EXIT.
018600
018700*-----------------------------------------------------------------
018800 B000-DRIVE-ONE-EVENT.
018900*-----------------------------------------------------------------
018910*    LOADS THE LINKAGE AREA FROM THE JUST-READ EVENT RECORD,
018920*    CALLS CBEEVT TO DO THE ACTUAL DUPLICATE-CHECK/VALIDATE/POST
018930*    WORK FOR THIS ONE EVENT, AND ROLLS WHATEVER CBEEVT HANDS
018940*    BACK INTO THE RUN-WIDE CONTROL TOTALS.  CBEMAIN NEVER SEES
018950*    THE ACCOUNT MASTER OR THE STATUS FILE DIRECTLY - THAT IS ALL
018960*    BELOW CBEEVT.
019000     MOVE EVT-EVENT-ID            TO LK-EVT-EVENT-ID.
019010*        ORIGIN LEG - THE DEBIT SIDE OF THE MOVEMENT.
019100     MOVE EVT-ORIGIN-ACCOUNT-NUMBER TO LK-EVT-ORIGIN-ACCT.
019200     MOVE EVT-ORIGIN-CURRENCY     TO LK-EVT-ORIGIN-CCY.
019300     MOVE EVT-ORIGIN-AMOUNT       TO LK-EVT-ORIGIN-AMT.
019310*        DESTINATION LEG - THE CREDIT SIDE.  CBEMAIN DOES NOT
019320*        CARE WHETHER ORIGIN AND DEST CURRENCIES MATCH - THAT
019330*        EDIT IS CBEEVT'S B200-VALIDATE-EVENT'S JOB.
019400     MOVE EVT-DEST-ACCOUNT-NUMBER TO LK-EVT-DEST-ACCT.
019500     MOVE EVT-DEST-CURRENCY       TO LK-EVT-DEST-CCY.
019600     MOVE EVT-DEST-AMOUNT         TO LK-EVT-DEST-AMT.
019700
019710*        A SINGLE CALL DOES THE WHOLE EVENT - DUPLICATE CHECK,
019720*        VALIDATION, AND BOTH LEGS OF THE POST, ALL-OR-NOTHING.
019800     CALL "CBEEVT" USING WK-C-CBLKEV.
019900
020000     IF LK-EVT-POSTED
020100        ADD 1 TO WS-EVENTS-POSTED-CT
020200     ELSE
020300        ADD 1 TO WS-EVENTS-REJECTED-CT
020400     END-IF.
020410*        LEG COUNTS AND AMOUNTS ARE ADDED UNCONDITIONALLY - ON A
020420*        REJECTED EVENT THEY ARE ALWAYS ZERO COMING BACK FROM
020430*        CBEEVT, SO THE ADD IS A NO-OP RATHER THAN SOMETHING
020440*        THAT NEEDS ITS OWN IF-POSTED GUARD.
020500     ADD LK-EVT-DEBITS-POSTED     TO WS-DEBITS-POSTED-CT.
020600     ADD LK-EVT-CREDITS-POSTED    TO WS-CREDITS-POSTED-CT.
020700     ADD LK-EVT-DEBIT-AMT         TO WS-AMOUNT-DEBITED.
020800     ADD LK-EVT-CREDIT-AMT        TO WS-AMOUNT-CREDITED.
020900 B099-DRIVE-ONE-EVENT-EX.
021000     EXIT.
021100
021200*-----------------------------------------------------------------
021300 Z100-WRITE-CONTROL-REPORT.
021400*-----------------------------------------------------------------
021500*    CBE023 - CROSS-FOOT SANITY CHECK - EVENTS-READ MUST EQUAL
021600*    POSTED + REJECTED PER BUSINESS RULE #6.  LOGGED ONLY, DOES
021700*    NOT STOP THE RUN.
021710*    A MISMATCH HERE HAS NEVER ACTUALLY BEEN SEEN IN PRODUCTION -
021720*    IT WOULD MEAN B000 RETURNED FROM CBEEVT WITHOUT SETTING
021730*    EITHER THE POSTED OR THE REJECTED COUNTER, WHICH SHOULD BE
021740*    IMPOSSIBLE GIVEN CBEEVT'S ALL-OR-NOTHING DESIGN - BUT THE
021750*    CHECK STAYS IN AS A TRIPWIRE FOR THE NEXT PERSON WHO TOUCHES
021760*    CBEEVT'S MAIN-MODULE WITHOUT READING ITS HISTORY BLOCK.
021800     IF WS-EVENTS-READ-CT NOT =
021900           WS-EVENTS-POSTED-CT + WS-EVENTS-REJECTED-CT
022000        DISPLAY "CBEMAIN - CONTROL TOTAL CROSS-FOOT FAILED"
022100     END-IF.
022200
022210*        CBE017 - FULL 4-DIGIT YEAR SINCE Y2K, SEE HISTORY ABOVE.
022300     ACCEPT WS-RUN-DATE-AREA FROM DATE YYYYMMDD.
022400
022500     MOVE "CBMM BATCH POSTING - CONTROL REPORT" TO WS-RPT-LINE.
022600     WRITE WS-RPT-LINE.
022700
022800     STRING "RUN DATE: " WS-RUN-YYYY "-" WS-RUN-MM "-" WS-RUN-DD
022900        DELIMITED BY SIZE INTO WS-RPT-LINE.
023000     WRITE WS-RPT-LINE.
023100
023200     MOVE "------------------------------------------------------"
023300                                  TO WS-RPT-LINE.
023400     WRITE WS-RPT-LINE.
023500
023510*    SIX LINES BELOW ALL REUSE THE SAME WS-RPT-COUNT-LINE/
023520*    WS-RPT-AMOUNT-LINE REDEFINITION - LABEL, THEN EDIT THE
023530*    NUMBER, THEN MOVE THE WHOLE WORK AREA TO THE PRINT LINE.
023540*    THE LABEL AND THE NUMBER ARE MOVED INTO THE SAME WORK AREA
023550*    EACH TIME, SO THE ORDER MATTERS: LABEL FIRST, THEN THE
023560*    EDITED FIGURE, THEN THE MOVE-TO-PRINT-LINE - REVERSING THE
023570*    FIRST TWO WOULD LEAVE THE PRIOR LINE'S NUMBER UNDER THE NEW
023580*    LABEL.
023600     MOVE "EVENTS READ . . . . . . . . . . . . ." TO WS-RPT-LABEL.
023700     MOVE WS-EVENTS-READ-CT       TO WS-RPT-COUNT-ED.
023800     MOVE WS-RPT-COUNT-LINE       TO WS-RPT-LINE.
023900     WRITE WS-RPT-LINE.
024000
024100     MOVE "EVENTS POSTED  . . . . . . . . . . . ."
024200                                  TO WS-RPT-LABEL.
024300     MOVE WS-EVENTS-POSTED-CT     TO WS-RPT-COUNT-ED.
024400     MOVE WS-RPT-COUNT-LINE       TO WS-RPT-LINE.
024500     WRITE WS-RPT-LINE.
024600
024700     MOVE "EVENTS REJECTED  . . . . . . . . . . ."
024800                                  TO WS-RPT-LABEL.
024900     MOVE WS-EVENTS-REJECTED-CT   TO WS-RPT-COUNT-ED.
025000     MOVE WS-RPT-COUNT-LINE       TO WS-RPT-LINE.
025100     WRITE WS-RPT-LINE.
025200
025210*        REMAINING FOUR LINES ARE THE LEG-LEVEL BREAKDOWN - TWO
025220*        COUNTS, TWO AMOUNTS - FOR WHOEVER RECONCILES THIS
025230*        REPORT AGAINST THE LEDGER EXTRACTS THE NEXT MORNING.
025300     MOVE "DEBIT TRANSACTIONS POSTED . . . . . ." TO WS-RPT-LABEL.
025400     MOVE WS-DEBITS-POSTED-CT     TO WS-RPT-COUNT-ED.
025500     MOVE WS-RPT-COUNT-LINE       TO WS-RPT-LINE.
025600     WRITE WS-RPT-LINE.
025700
025800     MOVE "CREDIT TRANSACTIONS POSTED  . . . . ." TO WS-RPT-LABEL.
025900     MOVE WS-CREDITS-POSTED-CT    TO WS-RPT-COUNT-ED.
026000     MOVE WS-RPT-COUNT-LINE       TO WS-RPT-LINE.
026100     WRITE WS-RPT-LINE.
026200
026210*        NOTE THE SWITCH FROM WS-RPT-COUNT-LINE TO WS-RPT-AMOUNT-
026220*        LINE BELOW - SAME BYTES, DIFFERENT REDEFINITION, BECAUSE
026230*        AN AMOUNT NEEDS THE WIDER EDITED PICTURE WITH DECIMALS.
026300     MOVE "TOTAL AMOUNT DEBITED . . . . . ."
026400                                  TO WS-RPT-AMT-LABEL.
026500     MOVE WS-AMOUNT-DEBITED       TO WS-RPT-AMOUNT-ED.
026600     MOVE WS-RPT-AMOUNT-LINE      TO WS-RPT-LINE.
026700     WRITE WS-RPT-LINE.
026800
026900     MOVE "TOTAL AMOUNT CREDITED  . . . . ."
027000                                  TO WS-RPT-AMT-LABEL.
027100     MOVE WS-AMOUNT-CREDITED      TO WS-RPT-AMOUNT-ED.
027200     MOVE WS-RPT-AMOUNT-LINE      TO WS-RPT-LINE.
027300     WRITE WS-RPT-LINE.
027400
027500     MOVE "------------------------------------------------------"
027600                                  TO WS-RPT-LINE.
027700     WRITE WS-RPT-LINE.
027800 Z199-WRITE-CONTROL-REPORT-EX.
027900     EXIT.
028000
028100*-----------------------------------------------------------------
028200 Z000-END-PROGRAM-ROUTINE.
028300*-----------------------------------------------------------------
028310*    CLOSES BOTH FILES UNCONDITIONALLY - EVEN ON AN OPEN FAILURE
028320*    EARLIER IN A000, A CLOSE OF A FILE THAT WAS NEVER OPENED IS
028330*    HARMLESS ON THIS SHOP'S AS/400 COMPILER.
028400     CLOSE CBEVTIN.
028500     CLOSE CTLRPT.
028600 Z999-END-PROGRAM-ROUTINE-EX.
028700     EXIT.
028800*****************************************************************
028900************** END OF PROGRAM SOURCE -  CBEMAIN ****************
029000*****************************************************************
