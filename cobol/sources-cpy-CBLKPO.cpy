000100*****************************************************************
000200* COPYBOOK     CBLKPO
000300* DESCRIPTION : LINKAGE AREA FOR CBEPOST - POSTS ONE LEG (THE
000400*               ORIGIN DEBIT OR THE DESTINATION CREDIT) OF A
000500*               CBMM EVENT AGAINST THE ACCOUNT MASTER AND
000600*               RETURNS THE NEW BALANCE OR A REJECT REASON.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* TAG    DATE       DEV    DESCRIPTION                        TAG
001100*------  ---------  -----  ---------------------------------------
001200* CBE005 29 APR 91  RLW -  INITIAL VERSION.                       CBE005
001300*------  ---------  -----  ---------------------------------------
001400* CBE011 14 NOV 95  HGT -  LK-POST-SEQ ADDED SO THE CALLER CAN    CBE011
001500*                          HAND DOWN A RUN-UNIQUE SEQUENCE FOR
001600*                          THE GENERATED TRANSACTION-ID.
001700*****************************************************************
001800 01  WK-C-CBLKPO.
001810*
001820*    ONE CALL POSTS ONE LEG ONLY - CBEEVT CALLS THIS COPYBOOK'S
001830*    PROGRAM TWICE PER EVENT, ONCE FOR THE ORIGIN DEBIT AND ONCE
001840*    FOR THE DESTINATION CREDIT, NEVER BOTH IN ONE CALL.
001850*
001900     05  LK-POST-IN.
002000         10  LK-POST-LEG              PIC X(06).
002100             88  LK-POST-IS-DEBIT            VALUE "DEBIT".
002200             88  LK-POST-IS-CREDIT           VALUE "CREDIT".
002210*        ACCOUNT-NUMBER AS CARRIED ON THE EVENT - LOOKS UP THE
002220*        ACCOUNT-ID (THE TABLE KEY) VIA B000-LOAD-TABLE'S
002230*        WS-ACCT-T-NUMBER SEARCH IN THE CALLING PROGRAM.
002300         10  LK-POST-ACCT-NO          PIC X(50).
002400         10  LK-POST-CCY              PIC X(03).
002500         10  LK-POST-AMT              PIC S9(13)V9(02) COMP-3.
002510*        RUN-UNIQUE SEQUENCE HANDED DOWN BY THE CALLER - FOLDED
002520*        INTO THE GENERATED TRANSACTION-ID SO TWO LEGS POSTED
002530*        IN THE SAME RUN NEVER COLLIDE ON THE SAME KEY.
002600         10  LK-POST-SEQ              PIC 9(09) COMP.
002610*
002620*    OUTBOUND SIDE - SET BY CBEPOST BEFORE RETURNING.  A NON-ZERO
002630*    LK-POST-STATUS MEANS THE LEG WAS REJECTED AND LK-POST-
002640*    REJECT-REASON CARRIES WHY (NO SUCH ACCOUNT, CURRENCY
002650*    MISMATCH, OR INSUFFICIENT BALANCE ON A DEBIT).
002660*
002700     05  LK-POST-OUT.
002800         10  LK-POST-STATUS           PIC X(02).
002900             88  LK-POST-OK                  VALUE "00".
003000         10  LK-POST-REJECT-REASON    PIC X(20).
003010*        BALANCE AFTER THIS LEG WAS APPLIED - ECHOED BACK FOR
003020*        THE TRANSACTION LOG ROW WRITTEN BY D800.
003100         10  LK-POST-NEW-BALANCE      PIC S9(15)V9(02) COMP-3.
003110*        INTERNAL ACCOUNT-ID (NOT THE ACCOUNT-NUMBER) - CARRIED
003120*        BACK SO THE TRANSACTION LOG ROW CAN KEY ON THE SAME
003130*        ACCOUNT-ID THE ACCOUNT MASTER USES.
003200         10  LK-POST-ACCOUNT-ID       PIC X(36).
003300     05  FILLER                       PIC X(08) VALUE SPACES.
