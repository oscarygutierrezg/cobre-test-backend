000100*****************************************************************
000200* COPYBOOK     CBACCT
000300* DESCRIPTION : ACCOUNT MASTER RECORD - ONE ROW PER LEDGER
000400*               ACCOUNT PARTICIPATING IN CROSS-BORDER MONEY
000500*               MOVEMENT (CBMM) POSTING.  FILE ACCTMAS IS
000600*               ORGANIZATION RELATIVE; THE RELATIVE-KEY VIEW
000700*               BELOW IS CARRIED ALONGSIDE EACH IN-MEMORY TABLE
000800*               ROW SO A MATCHED ROW CAN BE REWRITTEN BACK TO
000900*               ITS OWN SLOT.
001000*****************************************************************
001100* HISTORY OF MODIFICATION:
001200*****************************************************************
001300* TAG    DATE       DEV    DESCRIPTION                        TAG
001400*------  ---------  -----  ---------------------------------------
001500* CBE001 12 MAR 91  RLW -  INITIAL VERSION.                       CBE001
001600*------  ---------  -----  ---------------------------------------
001700* CBE009 30 JUN 94  HGT -  ADDED ACCT-VERSION OPTIMISTIC-LOCK     CBE009
001800*                          COUNTER PER LEDGER RECONCILE REQUEST.
001900*------  ---------  -----  ---------------------------------------
002000* CBE014 19 AUG 98  PKN -  Y2K - CREATED-AT/UPDATED-AT CARRIED AS CBE014
002100*                          FULL 4-DIGIT-CENTURY ISO STAMPS.
002200*------  ---------  -----  ---------------------------------------
002300* CBE031 11 FEB 05  MTT -  SPLIT THE IN-MEMORY ACCOUNT TABLE OUT  CBE031
002400*                          TO ITS OWN COPYBOOK, CBACCW - IT DOES
002500*                          NOT BELONG IN THE FD RECORD LAYOUT.
002600*****************************************************************
002700 01  ACCTMAS-RECORD                 PIC X(178).
002800 01  ACCTMAS-R REDEFINES ACCTMAS-RECORD.
002810*        GUID-STYLE INTERNAL IDENTIFIER - THE KEY CBETXN IS
002820*        HANDED DIRECTLY BY ITS CALLER, SEE CBACCID ABOVE.
002900     05  ACCT-ACCOUNT-ID             PIC X(36).
002910*        EXTERNAL/CUSTOMER-FACING ACCOUNT NUMBER - WHAT CBEPOST
002920*        RECEIVES FROM CBEEVT ON EACH LEG, SEE CBACCW ABOVE.
003000     05  ACCT-ACCOUNT-NUMBER         PIC X(50).
003010*        ISO CURRENCY CODE THE ACCOUNT IS DENOMINATED IN - MUST
003020*        MATCH THE MOVEMENT'S CURRENCY OR THE LEG IS REJECTED
003030*        "CURRENCY-MISMATCH", SEE CBE020 IN CBEPOST.
003100     05  ACCT-CURRENCY-CODE          PIC X(03).
003110*        RUNNING LEDGER BALANCE - DEBITED ON AN ORIGIN LEG,
003120*        CREDITED ON A DESTINATION LEG, NEVER ALLOWED NEGATIVE.
003200     05  ACCT-BALANCE                PIC S9(15)V9(02) COMP-3.
003210*        ONLY ACCT-IS-ACTIVE MAY POST - THE OTHER THREE ALL
003220*        REJECT "INACTIVE-ACCOUNT" REGARDLESS OF WHICH OF THE
003230*        THREE THEY ARE.
003300     05  ACCT-STATUS                 PIC X(10).
003400         88  ACCT-IS-ACTIVE                 VALUE "ACTIVE".
003500         88  ACCT-IS-INACTIVE               VALUE "INACTIVE".
003600         88  ACCT-IS-SUSPENDED              VALUE "SUSPENDED".
003700         88  ACCT-IS-CLOSED                 VALUE "CLOSED".
003800     05  ACCT-CREATED-AT             PIC X(26).
003810*
003820*    ALTERNATE DATE-SPLIT VIEW OF THE CREATED-AT TIMESTAMP -
003830*    USED BY Z100-STAMP-UPDATED-AT TO LIFT THE RUN DATE/TIME
003840*    INTO UPDATED-AT WITHOUT A FULL INITIALIZE/MOVE OF THE
003850*    STRING.  MUST FOLLOW ACCT-CREATED-AT DIRECTLY - REDEFINES
003860*    MAY NOT SKIP OVER SIBLING FIELDS.
003870*
003880     05  ACCT-STAMPS REDEFINES ACCT-CREATED-AT.
003890         10  ACCT-CRE-YYYY           PIC 9(04).
003900         10  ACCT-CRE-MM             PIC 9(02).
003910         10  ACCT-CRE-DD             PIC 9(02).
003920         10  ACCT-CRE-REST           PIC X(18).
003925*        LAST-TOUCHED TIMESTAMP, STAMPED BY CBEPOST/CBETXN'S
003926*        REWRITE PARAGRAPH EVERY TIME THE BALANCE CHANGES.
003930     05  ACCT-UPDATED-AT             PIC X(26).
003950*        OPTIMISTIC-LOCK COUNTER ADDED BY CBE009 - INCREMENTED ON
003960*        EVERY REWRITE SO A LEDGER RECONCILE JOB CAN DETECT THAT
003970*        A ROW MOVED BETWEEN ITS READ AND ITS OWN REWRITE, EVEN
003980*        THOUGH THIS BATCH ITSELF NEVER CHECKS IT BACK.
004000     05  ACCT-VERSION                PIC 9(09).
004100     05  FILLER                      PIC X(09) VALUE SPACES.
