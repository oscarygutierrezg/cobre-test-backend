000100*****************************************************************
000200* COPYBOOK     CBTRAN
000300* DESCRIPTION : TRANSACTION (MOVEMENT) LOG RECORD - ONE ROW
000400*               WRITTEN PER POSTED DEBIT OR CREDIT LEG.  FILE
000500*               TRANOUT IS LINE SEQUENTIAL, APPEND-ONLY, NO KEY.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* TAG    DATE       DEV    DESCRIPTION                        TAG
001000*------  ---------  -----  ---------------------------------------
001100* CBE001 12 MAR 91  RLW -  INITIAL VERSION.                       CBE001
001200*------  ---------  -----  ---------------------------------------
001300* CBE014 19 AUG 98  PKN -  Y2K - CREATED-AT CARRIED AS A FULL     CBE014
001400*                          4-DIGIT-CENTURY ISO STAMP.
001500*****************************************************************
001600 01  TRANOUT-RECORD                 PIC X(150).
001700 01  TRANOUT-R REDEFINES TRANOUT-RECORD.
001710*        BUILT BY CBEPOST/CBETXN FROM A FIXED SHOP PREFIX PLUS A
001720*        RUN SEQUENCE NUMBER, NOT A GUID - SEE CBE048 IN CBEPOST.
001800     05  TRAN-TRANSACTION-ID         PIC X(36).
001810*        SAME GUID-SHAPED KEY AS ACCT-ACCOUNT-ID IN CBACCT - ONE
001820*        LEG, ONE ROW, ONE ACCOUNT-ID.
001900     05  TRAN-ACCOUNT-ID             PIC X(36).
001910*        ALWAYS POSITIVE - THE DEBIT/CREDIT DIRECTION IS CARRIED
001920*        SEPARATELY IN TRAN-TYPE BELOW, NOT AS A SIGNED AMOUNT.
002000     05  TRAN-AMOUNT                 PIC S9(15)V9(02) COMP-3.
002100     05  TRAN-TYPE                   PIC X(06).
002200         88  TRAN-IS-CREDIT                 VALUE "CREDIT".
002300         88  TRAN-IS-DEBIT                  VALUE "DEBIT".
002400     05  TRAN-CURRENCY-CODE          PIC X(03).
002410*        ACCOUNT BALANCE IMMEDIATELY AFTER THIS LEG POSTED - LETS
002420*        RECONCILIATION WALK TRANOUT ALONE WITHOUT REBUILDING THE
002430*        BALANCE HISTORY FROM ACCTMAS.
002500     05  TRAN-BALANCE-AFTER          PIC S9(15)V9(02) COMP-3.
002600     05  TRAN-CREATED-AT             PIC X(26).
002610*
002620*    DATE-SPLIT VIEW OF TRAN-CREATED-AT, USED WHEN STAMPING THE
002630*    RUN DATE ONTO A NEWLY POSTED MOVEMENT.  MUST FOLLOW TRAN-
002640*    CREATED-AT DIRECTLY - REDEFINES MAY NOT SKIP OVER SIBLINGS.
002650*
002660     05  TRAN-CRE-STAMP REDEFINES TRAN-CREATED-AT.
002670         10  TRAN-CRE-YYYY           PIC 9(04).
002680         10  TRAN-CRE-MM              PIC 9(02).
002690         10  TRAN-CRE-DD              PIC 9(02).
002695         10  TRAN-CRE-REST            PIC X(18).
002700     05  TRAN-STATUS                 PIC X(10).
002800         88  TRAN-IS-PENDING                 VALUE "PENDING".
002900         88  TRAN-IS-COMPLETED               VALUE "COMPLETED".
003000         88  TRAN-IS-FAILED                  VALUE "FAILED".
003100         88  TRAN-IS-CANCELLED               VALUE "CANCELLED".
003110*        IN PRACTICE THIS SYSTEM ONLY EVER WRITES "COMPLETED" -
003120*        PENDING/FAILED/CANCELLED ARE RESERVED FOR A FUTURE
003130*        PARTIAL-REVERSAL JOB THAT HAS NOT BEEN BUILT YET.
003200     05  FILLER                      PIC X(15) VALUE SPACES.
