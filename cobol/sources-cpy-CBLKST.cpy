000100*****************************************************************
000200* COPYBOOK     CBLKST
000300* DESCRIPTION : LINKAGE AREA FOR CBESTA - THE CBMM-EVENT-STATUS
000400*               FILE I/O ROUTINE.  ONE SUBPROGRAM, THREE MODES:
000500*               "R" DUPLICATE-CHECK READ, "W" WRITE PENDING
000600*               HEADER, "U" UPDATE TO FINAL STATUS.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* TAG    DATE       DEV    DESCRIPTION                        TAG
001100*------  ---------  -----  ---------------------------------------
001200* CBE007 13 MAY 91  RLW -  INITIAL VERSION.                       CBE007
001300*****************************************************************
001400 01  WK-C-CBLKST.
001410*
001420*    LK-STA-MODE DRIVES CBESTA'S DISPATCH - SEE C100/C200/C300 IN
001430*    THE SUBPROGRAM ITSELF.  "U" IS USED THREE TIMES ACROSS A
001440*    SINGLE EVENT'S LIFE - ONCE TO PROCESSING, THEN ONCE MORE TO
001450*    EITHER COMPLETED OR FAILED - LK-STA-NEW-STATUS CARRIES WHICH.
001460*
001500     05  LK-STA-IN.
001600         10  LK-STA-MODE              PIC X(01).
001700             88  LK-STA-MODE-READ            VALUE "R".
001800             88  LK-STA-MODE-WRITE           VALUE "W".
001900             88  LK-STA-MODE-UPDATE          VALUE "U".
001910*        SAME EVENT-ID CARRIED THROUGHOUT THE RUN - THIS IS THE
001920*        CBMM-EVENT-STATUS FILE'S KEY, SEE CBESTR.CPY.
002000         10  LK-STA-EVENT-ID          PIC X(100).
002010*        ONLY MEANINGFUL WHEN LK-STA-MODE-UPDATE - MUST MATCH ONE
002020*        OF PENDING, PROCESSING, COMPLETED OR FAILED, SEE THE
002030*        EVST-STATUS 88-LEVELS IN CBESTR.CPY.
002100         10  LK-STA-NEW-STATUS        PIC X(10).
002110*
002120*    OUTBOUND SIDE - SET BY CBESTA BEFORE RETURNING.
002130*
002200     05  LK-STA-OUT.
002210*        "Y" ONLY WHEN MODE IS "R" AND A ROW FOR THIS EVENT-ID
002220*        ALREADY EXISTS - THAT IS HOW CBEEVT'S A100-DUPLICATE-
002230*        CHECK TELLS A RERUN EVENT FROM A FRESH ONE.
002300         10  LK-STA-FOUND             PIC X(01).
002400             88  LK-STA-WAS-FOUND            VALUE "Y".
002500         10  LK-STA-RC                PIC X(02).
002600             88  LK-STA-RC-OK                VALUE "00".
002700     05  FILLER                       PIC X(10) VALUE SPACES.
