000100*****************************************************************
000200* COPYBOOK     CBACCID
000300* DESCRIPTION : IN-MEMORY ACCOUNT TABLE KEYED BY THE INTERNAL
000400*               ACCOUNT-ID RATHER THAN THE EXTERNAL ACCOUNT
000500*               NUMBER - USED ONLY BY THE STANDALONE CBETXN
000600*               CREDIT/DEBIT ENTRY POINT, WHICH IS HANDED AN
000700*               ACCOUNT-ID BY ITS CALLER.
000800*****************************************************************
000900* HISTORY OF MODIFICATION:
001000*****************************************************************
001100* TAG    DATE       DEV    DESCRIPTION                        TAG
001200*------  ---------  -----  ---------------------------------------
001300* CBE031 11 FEB 05  MTT -  INITIAL VERSION - SPLIT OUT OF CBACCT  CBE031
001400*                          SO THE STANDALONE POSTING ENTRY POINT
001500*                          DOES NOT CARRY THE BY-NUMBER TABLE.
001600*****************************************************************
001700*
001800*    ACCTMAS IS NOT NECESSARILY IN ACCOUNT-ID SEQUENCE (IT IS
001900*    MAINTAINED IN ACCOUNT-NUMBER SEQUENCE FOR CBEPOST), SO THIS
002000*    TABLE IS WALKED WITH A PLAIN SEQUENTIAL SEARCH RATHER THAN
002100*    SEARCH ALL.
002200*
002300 01  WS-ACCID-TABLE-AREA.
002400     05  WS-ACCID-ENTRY-CT           PIC 9(05) COMP.
002410     05  FILLER                      PIC X(04) VALUE SPACES.
002420*        SAME SIX FIELDS AS WS-ACCT-TABLE IN CBACCW - KEPT AS A
002430*        SEPARATE COPYBOOK RATHER THAN SHARED BECAUSE THE TWO
002440*        CALLING PROGRAMS INDEX THE TABLE BY DIFFERENT KEYS AND
002450*        NEVER RUN IN THE SAME LOAD, SO THERE IS NO SAVING FROM
002460*        COMBINING THEM.
002500     05  WS-ACCID-TABLE OCCURS 1 TO 5000 TIMES
002600             DEPENDING ON WS-ACCID-ENTRY-CT
002700             INDEXED BY WS-ACCID-IDX.
002800         10  WS-ACCID-T-RELKEY        PIC 9(09) COMP.
002900         10  WS-ACCID-T-ID             PIC X(36).
003000         10  WS-ACCID-T-NUMBER         PIC X(50).
003100         10  WS-ACCID-T-CCY            PIC X(03).
003200         10  WS-ACCID-T-BALANCE        PIC S9(15)V9(02) COMP-3.
003300         10  WS-ACCID-T-STATUS         PIC X(10).
003400         10  WS-ACCID-T-VERSION        PIC 9(09).
003410         10  FILLER                   PIC X(05) VALUE SPACES.
