000100*****************************************************************
000200* COPYBOOK     CBACCW
000300* DESCRIPTION : IN-MEMORY ACCOUNT TABLE, WORKING-STORAGE ONLY -
000400*               BUILT BY CBEPOST FROM A SEQUENTIAL LOAD OF
000500*               ACCTMAS SO THE ACCOUNT CAN BE LOCATED BY ACCOUNT-
000600*               NUMBER (SEARCH ALL) SINCE A RELATIVE FILE HAS NO
000700*               KEYED RANDOM ACCESS OF ITS OWN.  SEE CBACCID FOR
000800*               THE BY-ACCOUNT-ID VIEW USED BY CBETXN.
000900*****************************************************************
001000* HISTORY OF MODIFICATION:
001100*****************************************************************
001200* TAG    DATE       DEV    DESCRIPTION                        TAG
001300*------  ---------  -----  ---------------------------------------
001400* CBE031 11 FEB 05  MTT -  INITIAL VERSION - SPLIT OUT OF CBACCT  CBE031
001500*                          SO THE TABLE IS NOT CARRIED IN THE FD.
001600*****************************************************************
001700 01  WS-ACCT-TABLE-AREA.
001710*        NUMBER OF ROWS ACTUALLY LOADED THIS CALL - THE DEPENDING
001720*        ON CLAUSE BELOW USES THIS, NOT THE 5000 CEILING, SO A
001730*        SHORT ACCTMAS FILE DOES NOT LEAVE GARBAGE SLOTS SEARCHED.
001800     05  WS-ACCT-ENTRY-CT            PIC 9(05) COMP.
001810     05  FILLER                      PIC X(04) VALUE SPACES.
001820*        ASCENDING-KEY TABLE - REQUIRED FOR SEARCH ALL BELOW.
001830*        ACCTMAS ITSELF MUST THEREFORE BE MAINTAINED IN ACCOUNT-
001840*        NUMBER SEQUENCE, UNLIKE THE BY-ACCOUNT-ID TABLE IN
001850*        CBACCID WHICH HAS NO SUCH ORDERING REQUIREMENT.
001900     05  WS-ACCT-TABLE OCCURS 1 TO 5000 TIMES
002000             DEPENDING ON WS-ACCT-ENTRY-CT
002100             ASCENDING KEY IS WS-ACCT-T-NUMBER
002200             INDEXED BY WS-ACCT-IDX.
002210*            RELATIVE-RECORD NUMBER OF THIS ROW ON ACCTMAS -
002220*            CARRIED SO D700-REWRITE-ACCOUNT CAN RE-READ THE
002230*            EXACT SLOT BEFORE REWRITING IT.
002300         10  WS-ACCT-T-RELKEY         PIC 9(09) COMP.
002400         10  WS-ACCT-T-ID             PIC X(36).
002500         10  WS-ACCT-T-NUMBER         PIC X(50).
002600         10  WS-ACCT-T-CCY            PIC X(03).
002700         10  WS-ACCT-T-BALANCE        PIC S9(15)V9(02) COMP-3.
002800         10  WS-ACCT-T-STATUS         PIC X(10).
002900         10  WS-ACCT-T-VERSION        PIC 9(09).
002910         10  FILLER                   PIC X(05) VALUE SPACES.
