000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     CBEEVT.
000500 AUTHOR.         R L WESCOTT.
000600 INSTALLATION.   CORRESPONDENT BANKING SYSTEMS.
000700 DATE-WRITTEN.   10 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*-----------------------------------------------------------------
001100*DESCRIPTION : PER-EVENT ORCHESTRATOR FOR THE CBMM EVENT POSTING
001200*              BATCH.  CALLED ONCE PER INPUT EVENT BY CBEMAIN.
001300*              RUNS THE DUPLICATE CHECK, WRITES THE PENDING
001400*              STATUS HEADER, VALIDATES THE EVENT, CALLS CBEPOST
001500*              FOR THE ORIGIN LEG AND THEN THE DESTINATION LEG,
001600*              AND LEAVES THE EVENT'S FINAL STATUS (COMPLETED OR
001700*              FAILED) ON THE STATUS FILE VIA CBESTA.
001800*=================================================================
001900* HISTORY OF AMENDMENT :
002000*=================================================================
002100* CBE006 - RLW - 10/05/1991 - INITIAL VERSION.
002200*-----------------------------------------------------------------
002300* CBE013 - HGT - 11/07/1997 - THE DESTINATION LEG WAS BEING
002400*                ATTEMPTED EVEN WHEN THE ORIGIN LEG FAILED -
002500*                CORRECTED C400 TO SKIP STRAIGHT TO THE FAILED
002600*                STATUS UPDATE WHEN LK-POST-STATUS NOT = "00".
002700*-----------------------------------------------------------------
002800* CBE014 - PKN - 19/08/1998 - Y2K REMEDIATION REVIEW - NO DATE
002900*                ARITHMETIC IN THIS PROGRAM, CONFIRMED UNAFFECTED.
003000*-----------------------------------------------------------------
003100* CBE021 - GFS - 14/05/2001 - TICKET CBE-740 - EVENT-ID AND
003200*                DESTINATION-ACCOUNT-NUMBER BLANK CHECKS ADDED TO
003300*                B200-VALIDATE-EVENT - BOTH WERE SLIPPING PAST
003400*                AS "VALID" WHEN SPACE-FILLED.
003500*-----------------------------------------------------------------
003600* CBE026 - MTT - 19/02/2003 - TICKET CBE-880 - ORIGIN-AMOUNT AND
003700*                DEST-AMOUNT MUST NOW BE STRICTLY POSITIVE, NOT
003800*                MERELY NOT-NEGATIVE, PER REVISED EDIT RULES.
003900*-----------------------------------------------------------------
004000* CBE031 - MTT - 09/06/2005 - TICKET CBE-1120 - A SEQUENCE NUMBER
004100*                IS NOW PASSED TO EACH CBEPOST CALL SO THE TWO
004200*                LEGS OF ONE EVENT GET TWO DIFFERENT TRANSACTION
004300*                IDS.
004400*-----------------------------------------------------------------
004500* CBE039 - DPJ - 30/09/2009 - REMOVED A DEBUG DISPLAY OF THE FULL
004600*                EVENT RECORD THAT WAS LEFT IN FROM UNIT TESTING.
004610*-----------------------------------------------------------------
004620* CBE044 - MTT - 21/07/2012 - TICKET CBE-1310 - ADDED THE EXPLICIT
004630*                PENDING-TO-PROCESSING STATUS UPDATE (B150) BELOW
004640*                - PREVIOUSLY THE ROW SAT AT PENDING FROM B100
004650*                STRAIGHT THROUGH TO THE FINAL STATUS, SO A
004660*                STATUS-FILE READER COULD NOT TELL "ABOUT TO START"
004670*                FROM "IN FLIGHT."
004700*=================================================================
004800 ENVIRONMENT DIVISION.
004900*****************************************************************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                   C01 IS TOP-OF-FORM.
005500*****************************************************************
005600 DATA DIVISION.
005700*****************************************************************
005800 WORKING-STORAGE SECTION.
005900*****************************
006000 01  FILLER                          PIC X(24) VALUE
006100     "** PROGRAM CBEEVT **".
006200
006400     COPY CBCOMN.
006500
006510*    RUN-UNIQUE PER-LEG SEQUENCE, RESET TO ZERO ONCE AT PROGRAM
006520*    LOAD AND ADVANCED BY ONE BEFORE EACH CBEPOST CALL - SEE
006530*    CBE031 ABOVE.  NEVER RESET BETWEEN EVENTS, SO THE ORIGIN AND
006540*    DESTINATION LEGS OF EVERY EVENT IN THE RUN GET DIFFERENT
006550*    VALUES.
006600 01  WS-LEG-SEQ                      PIC 9(09) COMP VALUE 0.
006700
006800 01  WS-WORK-AREA.
006810*        SET "Y" BY ANY SINGLE FAILED EDIT IN B200 - ONCE SET IT
006820*        IS NEVER CLEARED BACK TO "N" WITHIN THE SAME CALL, SINCE
006830*        ONE EVENT IS VALIDATED EXACTLY ONCE.
006900     05  WS-VALIDATION-SW            PIC X(01) VALUE "N".
007000         88  WS-VALIDATION-FAILED          VALUE "Y".
007010*        THESE TWO TRACK WHETHER EACH LEG ACTUALLY POSTED - BOTH
007020*        MUST BE "Y" FOR THE EVENT TO GO TO COMPLETED, SEE THE
007030*        ALL-OR-NOTHING TEST IN MAIN-MODULE BELOW.
007100     05  WS-ORIGIN-POSTED-SW         PIC X(01) VALUE "N".
007200         88  WS-ORIGIN-POSTED              VALUE "Y".
007300     05  WS-DEST-POSTED-SW           PIC X(01) VALUE "N".
007400         88  WS-DEST-POSTED                VALUE "Y".
007500     05  FILLER                      PIC X(12) VALUE SPACES.
007510*    ONE-GLANCE VIEW OF ALL THREE SWITCHES FOR THE ABEND-LOG
007520*    DISPLAY IN Z200 BELOW - AVOIDS A THREE-LINE DISPLAY.
007530 01  WS-WORK-SW-R REDEFINES WS-WORK-AREA.
007540     05  WS-WORK-SW-TRIO             PIC X(03).
007550     05  FILLER                      PIC X(12).
007600
007700*    LOCAL EVENT-ID WORK AREA, SPLIT INTO A LEADING-BLANK TEST
007800*    VIEW AND A TRAILING-FILLER VIEW - USED BY B200-VALIDATE-
007900*    EVENT'S BLANK-FIELD CHECKS (SEE CBE021 ABOVE).
008000 01  WS-FIELD-CHECK-AREA             PIC X(50) VALUE SPACES.
008100 01  WS-FIELD-CHECK-R REDEFINES WS-FIELD-CHECK-AREA.
008200     05  WS-FCK-FIRST-BYTE           PIC X(01).
008300     05  WS-FCK-REST                 PIC X(49).
008400
008500*    SUB-LINKAGE AREA PASSED DOWN TO CBEPOST - ONE BLOCK SHARED
008600*    BY BOTH THE ORIGIN AND THE DESTINATION CALL, ONE LEG AT A
008700*    TIME (SEE C100/C400 BELOW).
008900     COPY CBLKPO.
009000
009100*    DIAGNOSTIC TRACE VIEW OF THE EVENT-ID CURRENTLY BEING
009200*    ORCHESTRATED - TRIMMED TO A DISPLAY-LINE-SIZED PREFIX SINCE
009300*    THE FULL KEY IS TOO WIDE FOR THE ABEND LOG LINE.
009400 01  WS-EVENT-TRACE-AREA             PIC X(100) VALUE SPACES.
009500 01  WS-EVENT-TRACE-R REDEFINES WS-EVENT-TRACE-AREA.
009600     05  WS-ETRC-PREFIX              PIC X(20).
009700     05  WS-ETRC-REST                PIC X(80).
009800
009900*****************
010000 LINKAGE SECTION.
010100*****************
010200     COPY CBLKEV.
010300     COPY CBLKST.
010400     EJECT
010500*****************************************************
010600 PROCEDURE DIVISION USING WK-C-CBLKEV.
010700*****************************************************
010800 MAIN-MODULE.
010810*    DEFAULT THE WHOLE EVENT TO REJECTED BEFORE ANYTHING ELSE
010820*    RUNS - EVERY PATH THAT ACTUALLY POSTS BOTH LEGS FLIPS THIS
010830*    TO "POSTED" EXPLICITLY AT THE END.  THAT WAY A LATER
010840*    MAINTAINER ADDING A NEW EARLY-EXIT REJECT PATH CANNOT
010850*    ACCIDENTALLY LEAVE LK-EVT-RESULT AT SOME STALE PRIOR VALUE.
010900     MOVE "REJECTED"             TO LK-EVT-RESULT.
011000     MOVE SPACES                 TO LK-EVT-REJECT-REASON.
011100     MOVE 0                      TO LK-EVT-DEBITS-POSTED
011150*        LEG COUNTS AND AMOUNTS START AT ZERO EVERY CALL - A
011160*        REJECTED EVENT MUST RETURN THESE AS ZERO, NOT WHATEVER
011170*        WAS LEFT OVER FROM THE PRIOR CALL ON THIS RUN.
011200                                     LK-EVT-CREDITS-POSTED
011300                                     LK-EVT-DEBIT-AMT
011400                                     LK-EVT-CREDIT-AMT.
011500     MOVE "N"                    TO WS-ORIGIN-POSTED-SW
011600                                     WS-DEST-POSTED-SW.
011700
011710*    STEP 2.1 OF THE BATCH FLOW - DUPLICATE CHECK MUST HAPPEN
011720*    BEFORE ANYTHING IS WRITTEN TO THE STATUS FILE FOR THIS
011730*    EVENT-ID, OTHERWISE THE CHECK WOULD ALWAYS FIND ITSELF.
011800     PERFORM A100-DUPLICATE-CHECK
011900        THRU A199-DUPLICATE-CHECK-EX.
012000     IF WK-C-RSN-DUPLICATE
012100        MOVE "DUPLICATE-EVENT"   TO LK-EVT-REJECT-REASON
012200     ELSE
012210*           STEP 2.2 - PERSIST THE PENDING HEADER, THEN STEP 2.3 -
012220*           FLIP IT TO PROCESSING, BOTH BEFORE VALIDATION SO A
012230*           STATUS-FILE READER NEVER SEES A ROW THAT IS NEITHER.
012300        PERFORM B100-WRITE-HEADER
012400           THRU B199-WRITE-HEADER-EX
012410        PERFORM B150-SET-STATUS-PROCESSING
012420           THRU B199-SET-STATUS-PROCESSING-EX
012500        PERFORM B200-VALIDATE-EVENT
012600           THRU B299-VALIDATE-EVENT-EX
012700        IF WS-VALIDATION-FAILED
012800           PERFORM Z200-SET-STATUS-FAILED
012900              THRU Z299-SET-STATUS-FAILED-EX
013000        ELSE
013010*              ORIGIN LEG FIRST, ALWAYS - THE DESTINATION LEG IS
013020*              ONLY ATTEMPTED IF THE ORIGIN LEG ACTUALLY POSTED,
013030*              SEE CBE013 ABOVE.
013100           PERFORM C100-POST-ORIGIN-LEG
013200              THRU C199-POST-ORIGIN-LEG-EX
013300           IF WS-ORIGIN-POSTED
013400              PERFORM C400-POST-DEST-LEG
013500                 THRU C499-POST-DEST-LEG-EX
013600           END-IF
013610*              ALL-OR-NOTHING RULE - COMPLETED REQUIRES BOTH LEGS,
013620*              NOT JUST ONE.  A LONE POSTED ORIGIN LEG WITH A
013630*              FAILED DESTINATION LEG STILL MARKS THE EVENT
013640*              FAILED, EVEN THOUGH MONEY HAS LEFT THE ORIGIN
013650*              ACCOUNT - RECONCILIATION PICKS THAT UP FROM THE
013660*              TRANSACTION LOG, NOT FROM THE EVENT-STATUS FILE.
013700           IF WS-ORIGIN-POSTED AND WS-DEST-POSTED
013800              PERFORM Z100-SET-STATUS-COMPLETED
013900                 THRU Z199-SET-STATUS-COMPLETED-EX
014000              MOVE "POSTED"      TO LK-EVT-RESULT
014100           ELSE
014200              PERFORM Z200-SET-STATUS-FAILED
014300                 THRU Z299-SET-STATUS-FAILED-EX
014400           END-IF
014500        END-IF
014600     END-IF.
014700     GOBACK.
014800
014900*-----------------------------------------------------------------
015000 A100-DUPLICATE-CHECK.
015100*-----------------------------------------------------------------
015110*    MODE "R" ASKS CBESTA WHETHER A ROW FOR THIS EVENT-ID ALREADY
015120*    EXISTS ON THE STATUS FILE - IF IT DOES, THIS RUN HAS SEEN
015130*    THE EVENT BEFORE (A RERUN OF THE SAME INPUT FILE, OR THE
015140*    SAME EVENT-ID ARRIVING TWICE FROM UPSTREAM) AND IT MUST NOT
015150*    BE POSTED A SECOND TIME.
015200     MOVE "R"                    TO LK-STA-MODE.
015300     MOVE LK-EVT-EVENT-ID        TO LK-STA-EVENT-ID.
015400     CALL "CBESTA" USING WK-C-CBLKST.
015500     IF LK-STA-WAS-FOUND
015600        MOVE "DUPLICATE-EVENT"   TO WK-C-REJECT-REASON
015700     ELSE
015800        MOVE "NONE"              TO WK-C-REJECT-REASON
015900     END-IF.
016000 A199-DUPLICATE-CHECK-EX.
016100     EXIT.
016200
016300*-----------------------------------------------------------------
016400 B100-WRITE-HEADER.
016500*-----------------------------------------------------------------
016510*    FIRST TOUCH OF THE STATUS ROW FOR THIS EVENT-ID - WRITES THE
016520*    HEADER AS "PENDING" SO A RERUN-RECOVERY JOB CAN FIND EVENTS
016530*    THAT WERE READ BUT NEVER REACHED A TERMINAL STATUS.
016600     MOVE "W"                    TO LK-STA-MODE.
016700     MOVE LK-EVT-EVENT-ID        TO LK-STA-EVENT-ID.
016800     MOVE "PENDING"               TO LK-STA-NEW-STATUS.
016900     CALL "CBESTA" USING WK-C-CBLKST.
017000 B199-WRITE-HEADER-EX.
017100     EXIT.
017110
017120*-----------------------------------------------------------------
017130 B150-SET-STATUS-PROCESSING.
017140*-----------------------------------------------------------------
017150*    MOVES THE STATUS ROW FROM PENDING TO PROCESSING ONCE THE
017160*    HEADER IS SAFELY ON FILE, BEFORE EDIT-VALIDATION OR EITHER
017170*    LEG IS ATTEMPTED - A STATUS-FILE READER MID-RUN CAN THEN
017180*    TELL "READ BUT NOT YET TOUCHED" (PENDING) APART FROM
017190*    "POSTING IS UNDERWAY" (PROCESSING).  ADDED BY CBE044.
017200     MOVE "U"                    TO LK-STA-MODE.
017210     MOVE LK-EVT-EVENT-ID        TO LK-STA-EVENT-ID.
017220     MOVE "PROCESSING"            TO LK-STA-NEW-STATUS.
017230     CALL "CBESTA" USING WK-C-CBLKST.
017240 B199-SET-STATUS-PROCESSING-EX.
017250     EXIT.
017260
017300*-----------------------------------------------------------------
017400 B200-VALIDATE-EVENT.
017500*-----------------------------------------------------------------
017510*    FIVE INDEPENDENT EDITS, EACH ABLE TO SET THE SAME FAILURE
017520*    SWITCH - THE PARAGRAPH DOES NOT SHORT-CIRCUIT ON THE FIRST
017530*    FAILURE, SO WHATEVER IS WRONG WITH THE EVENT IS CHECKED IN
017540*    FULL EVEN THOUGH ONLY ONE REJECT REASON SURVIVES.
017600     MOVE "N"                    TO WS-VALIDATION-SW.
017700
017710*    EVENT-ID BLANK CHECK - SEE CBE021.
017800     MOVE LK-EVT-EVENT-ID        TO WS-FIELD-CHECK-AREA.
017900     IF WS-FIELD-CHECK-AREA = SPACES
018000        MOVE "Y"                 TO WS-VALIDATION-SW
018100     END-IF.
018200
018210*    ORIGIN-ACCOUNT BLANK CHECK.
018300     MOVE LK-EVT-ORIGIN-ACCT     TO WS-FIELD-CHECK-AREA.
018400     IF WS-FIELD-CHECK-AREA = SPACES
018500        MOVE "Y"                 TO WS-VALIDATION-SW
018600     END-IF.
018700
018710*    DESTINATION-ACCOUNT BLANK CHECK - SEE CBE021.
018800     MOVE LK-EVT-DEST-ACCT       TO WS-FIELD-CHECK-AREA.
018900     IF WS-FIELD-CHECK-AREA = SPACES
019000        MOVE "Y"                 TO WS-VALIDATION-SW
019100     END-IF.
019200
019210*    ORIGIN-AMOUNT MUST BE STRICTLY POSITIVE - SEE CBE026.
019300     IF LK-EVT-ORIGIN-AMT NOT > 0
019400        MOVE "Y"                 TO WS-VALIDATION-SW
019500     END-IF.
019600
019610*    DESTINATION-AMOUNT MUST BE STRICTLY POSITIVE - SEE CBE026.
019700     IF LK-EVT-DEST-AMT NOT > 0
019800        MOVE "Y"                 TO WS-VALIDATION-SW
019900     END-IF.
020000
020100     IF WS-VALIDATION-FAILED
020200        MOVE "VALIDATION-FAILED" TO LK-EVT-REJECT-REASON
020300     END-IF.
020400 B299-VALIDATE-EVENT-EX.
020500     EXIT.
020600
020700*-----------------------------------------------------------------
020800 C100-POST-ORIGIN-LEG.
020900*-----------------------------------------------------------------
020910*    BUILDS THE CBEPOST LINKAGE AREA FOR THE DEBIT SIDE OF THE
020920*    MOVEMENT AND CALLS DOWN - SEE CBLKPO.CPY FOR WHY ONE CALL
020930*    POSTS EXACTLY ONE LEG.
021000     ADD 1 TO WS-LEG-SEQ.
021050*        LK-POST-SEQ BELOW GIVES THIS LEG ITS OWN TRANSACTION-ID -
021060*        SEE CBE031 ABOVE.
021100     MOVE "DEBIT"                 TO LK-POST-LEG.
021200     MOVE LK-EVT-ORIGIN-ACCT      TO LK-POST-ACCT-NO.
021300     MOVE LK-EVT-ORIGIN-CCY       TO LK-POST-CCY.
021400     MOVE LK-EVT-ORIGIN-AMT       TO LK-POST-AMT.
021500     MOVE WS-LEG-SEQ              TO LK-POST-SEQ.
021600     CALL "CBEPOST" USING WK-C-CBLKPO.
021700     IF LK-POST-OK
021800        MOVE "Y"                 TO WS-ORIGIN-POSTED-SW
021900        MOVE 1                   TO LK-EVT-DEBITS-POSTED
022000        MOVE LK-POST-AMT         TO LK-EVT-DEBIT-AMT
022100     ELSE
022200        MOVE LK-POST-REJECT-REASON TO LK-EVT-REJECT-REASON
022300     END-IF.
022400 C199-POST-ORIGIN-LEG-EX.
022500     EXIT.
022600
022700*-----------------------------------------------------------------
022800 C400-POST-DEST-LEG.
022900*-----------------------------------------------------------------
022910*    SAME SHAPE AS C100 BUT FOR THE CREDIT SIDE - ONLY EVER
022920*    REACHED WHEN THE ORIGIN LEG ABOVE ALREADY POSTED, SEE CBE013
022930*    ABOVE AND THE MAIN-MODULE GUARD THAT CALLS THIS PARAGRAPH.
023000     ADD 1 TO WS-LEG-SEQ.
023050*        SAME RUNNING SEQUENCE AS C100 - THE DEST LEG GETS THE NEXT
023060*        NUMBER, NOT A RESTART AT ONE.
023100     MOVE "CREDIT"                TO LK-POST-LEG.
023200     MOVE LK-EVT-DEST-ACCT        TO LK-POST-ACCT-NO.
023300     MOVE LK-EVT-DEST-CCY         TO LK-POST-CCY.
023400     MOVE LK-EVT-DEST-AMT         TO LK-POST-AMT.
023500     MOVE WS-LEG-SEQ              TO LK-POST-SEQ.
023600     CALL "CBEPOST" USING WK-C-CBLKPO.
023700     IF LK-POST-OK
023800        MOVE "Y"                 TO WS-DEST-POSTED-SW
023900        MOVE 1                   TO LK-EVT-CREDITS-POSTED
024000        MOVE LK-POST-AMT         TO LK-EVT-CREDIT-AMT
024100     ELSE
024200        MOVE LK-POST-REJECT-REASON TO LK-EVT-REJECT-REASON
024300     END-IF.
024400 C499-POST-DEST-LEG-EX.
024500     EXIT.
024600
024700*-----------------------------------------------------------------
024800 Z100-SET-STATUS-COMPLETED.
024900*-----------------------------------------------------------------
024910*    LAST STOP FOR A SUCCESSFULLY POSTED EVENT - ONLY CALLED FROM
024920*    MAIN-MODULE'S ALL-OR-NOTHING TEST ABOVE.
025000     MOVE "U"                    TO LK-STA-MODE.
025100     MOVE LK-EVT-EVENT-ID        TO LK-STA-EVENT-ID.
025200     MOVE "COMPLETED"             TO LK-STA-NEW-STATUS.
025300     CALL "CBESTA" USING WK-C-CBLKST.
025400 Z199-SET-STATUS-COMPLETED-EX.
025500     EXIT.
025600
025700*-----------------------------------------------------------------
025800 Z200-SET-STATUS-FAILED.
025900*-----------------------------------------------------------------
025910*    REACHED FROM THREE PLACES - A DUPLICATE EVENT NEVER GETS
025920*    HERE (IT NEVER WROTE A HEADER TO BEGIN WITH), BUT A FAILED
025930*    VALIDATION, A FAILED ORIGIN LEG, OR A FAILED DESTINATION LEG
025940*    ALL DO.
026000     MOVE "U"                    TO LK-STA-MODE.
026100     MOVE LK-EVT-EVENT-ID        TO LK-STA-EVENT-ID.
026200     MOVE "FAILED"                TO LK-STA-NEW-STATUS.
026300     CALL "CBESTA" USING WK-C-CBLKST.
026400 Z299-SET-STATUS-FAILED-EX.
026500     EXIT.
026600*****************************************************************
026700************** END OF PROGRAM SOURCE -  CBEEVT *****************
026800*****************************************************************
